?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB

* Backtest-Modul
?SEARCH  =BKTSTR0

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     BKTIND0M.
000400 AUTHOR.         H-J WEGENER.
000500 INSTALLATION.   ABT. QUANT-BATCH.
000600 DATE-WRITTEN.   1989-11-06.
000700 DATE-COMPILED.
000800 SECURITY.       INTERN.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2002-03-04
001200* Letzte Version   :: C.00.05
001300* Kurzbeschreibung :: Indikatoren-Bibliothek fuer den
001400* Kurzbeschreibung :: Strategie-Backtest (BKTDRV0O/BKTSTR0M)
001500* Auftrag          :: BKT-1
001600*
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers. | Datum    | von | Kommentar                             *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.00|1989-11-06| hjw | Neuerstellung: VOLA, RSI, LSMA         BKT0010
002300*A.00.01|1990-02-14| hjw | TEMA und EMA-Hilfsroutine ergaenzt     BKT0020
002400*A.01.00|1991-06-30| hjw | Gauss-Filter (2-Pole) eingebaut fuer   BKT0030
002500*       |          |     | die neue Ausstiegsregel im Treiber     BKT0040
002600*B.00.00|1993-09-01| plm | Vorheriges TEMA (PT) und ADX ergaenzt, BKT0050
002700*       |          |     | Bibliothek fuer Z-Score erweitert      BKT0060
002800*B.00.01|1995-04-19| plm | Rundung der Zwischenwerte auf 8 Dez.   BKT0070
002900*       |          |     | vereinheitlicht (Wunsch Revision)      BKT0080
003000*C.00.00|1997-01-10| kbr | Umstellung Fenstergroesse auf feste    BKT0090
003100*       |          |     | 15 Beobachtungen (Auftrag BKT-1)       BKT0100
003200*C.00.01|1998-01-05| kbr | Jahr-2000-Pruefung: keine Datumsfelder BKT0110
003300*       |          |     | in diesem Modul, keine Aenderung notw. BKT0120
003400*C.00.02|1998-05-22| kbr | Fehler in E300-LSMA behoben (SXX = 0)  BKT0130
003500*C.00.03|1998-09-14| dre | E700-GAUSSFILTER: Pol=1 Zweig ergaenzt BKT0140
003600*C.00.04|1998-12-02| dre | E600-ZSCORE und E800-ADX fuer          BKT0150
003700*       |          |     | Bibliotheksvollstaendigkeit ergaenzt   BKT0160
003800*C.00.05|2002-03-04| mkr | Reservefelder (FILLER) und Anzeige-    BKT0170
003900*       |          |     | REDEFINES ergaenzt (Wartungsvorgabe    BKT0180
004000*       |          |     | Systembetrieb)                         BKT0190
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500*
004600* Reine Berechnungsroutinen ueber ein Beobachtungsfenster von
004700* Schlusskursen (bzw. Hoch-/Tiefkursen fuer ADX).  Kein Datei-
004800* zugriff.  Wird ausschliesslich per CALL ... USING LINK-IND-REC
004900* von BKTDRV0O (Treiber) und BKTSTR0M (Strategie-Modul) genutzt.
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     SWITCH-15 IS ANZEIGE-VERSION
005700         ON STATUS IS SHOW-VERSION
005800     CLASS ALPHNUM IS "0123456789"
005900                      "abcdefghijklmnopqrstuvwxyz"
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006100                      " .,;-_!§$%&/=*+".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000
007100 WORKING-STORAGE SECTION.
007200*--------------------------------------------------------------------*
007300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007400*--------------------------------------------------------------------*
007500 01          COMP-FELDER.
007600     05      C4-I1               PIC S9(04) COMP.
007700     05      C4-I2               PIC S9(04) COMP.
007800     05      C4-I3               PIC S9(04) COMP.
007900     05      C4-ANZ              PIC S9(04) COMP.
008000     05      C4-PERIODE          PIC S9(04) COMP.
008100     05      C4-POLE             PIC S9(04) COMP.
008200     05      FILLER              PIC X(01).
008300
008400*--------------------------------------------------------------------*
008500* Display-Felder: Praefix D (nur fuer DISPLAY-Meldungen)
008600*--------------------------------------------------------------------*
008700 01          DISPLAY-FELDER.
008800     05      D-NUM4              PIC -9(04).
008900     05      D-NUM4-ROH          REDEFINES D-NUM4
009000                                 PIC X(05).
009100     05      FILLER              PIC X(01).
009200
009300*--------------------------------------------------------------------*
009400* Felder mit konstantem Inhalt: Praefix K
009500*--------------------------------------------------------------------*
009600 01          KONSTANTE-FELDER.
009700     05      K-MODUL             PIC X(08) VALUE "BKTIND0M".
009800     05      K-PROG-START        PIC X(08) VALUE "C.00.05 ".
009900*    ---> Gauss-Filter-Konstanten fuer Zykluslaenge 14, 2 Pole
010000*    ---> (vorausberechnet, siehe Programmbeschreibung im Treiber)
010100     05      K-GF-KONSTANTEN.
010200         10  K-GF-BETA           PIC S9(01)V9(08) VALUE 0.23394895.
010300         10  K-GF-ALPHA          PIC S9(01)V9(08) VALUE 0.50550286.
010400     05      K-GF-KONSTANTEN-ANZEIGE REDEFINES K-GF-KONSTANTEN.
010500         10  K-GF-KONSTANTEN-ROH PIC X(18).
010600     05      K-EPSILON           PIC S9(01)V9(08) VALUE 0.00000010.
010700     05      FILLER              PIC X(01).
010800
010900*----------------------------------------------------------------*
011000* Conditional-Felder
011100*----------------------------------------------------------------*
011200 01          SCHALTER.
011300     05      PRG-STATUS          PIC 9.
011400          88 PRG-OK                          VALUE ZERO.
011500          88 PRG-ABBRUCH                     VALUE 2.
011600     05      FILLER              PIC X(01).
011700
011800*--------------------------------------------------------------------*
011900* weitere Arbeitsfelder (Praefix W) - Zwischenwerte mit 8 Dezimalen
012000*--------------------------------------------------------------------*
012100 01          WORK-FELDER.
012200     05      W-SUMME             PIC S9(09)V9(08).
012300     05      W-MITTEL            PIC S9(09)V9(08).
012400     05      W-VARIANZ           PIC S9(09)V9(08).
012500     05      W-GAIN              PIC S9(09)V9(08).
012600     05      W-LOSS              PIC S9(09)V9(08).
012700     05      W-AVG-GAIN          PIC S9(09)V9(08).
012800     05      W-AVG-LOSS          PIC S9(09)V9(08).
012900     05      W-RS                PIC S9(09)V9(08).
013000     05      W-SX                PIC S9(09)V9(08).
013100     05      W-SY                PIC S9(09)V9(08).
013200     05      W-SXY               PIC S9(09)V9(08).
013300     05      W-SXX               PIC S9(09)V9(08).
013400     05      W-SLOPE             PIC S9(09)V9(08).
013500     05      W-INTERCEPT         PIC S9(09)V9(08).
013600     05      W-MULT              PIC S9(09)V9(08).
013700     05      W-EMA               PIC S9(09)V9(08).
013800     05      W-EMA1              PIC S9(09)V9(08).
013900     05      W-EMA2              PIC S9(09)V9(08).
014000     05      W-DIFF              PIC S9(09)V9(08).
014100     05      W-BETRAG            PIC S9(09)V9(08).
014200     05      W-PLUS-DM           PIC S9(09)V9(08).
014300     05      W-MINUS-DM          PIC S9(09)V9(08).
014400     05      W-TR                PIC S9(09)V9(08).
014500     05      W-PLUS-DI           PIC S9(09)V9(08).
014600     05      W-MINUS-DI          PIC S9(09)V9(08).
014700*    ---> Renditenreihe (interne Hilfsroutine E900)
014800     05      W-RENDITE-ANZ       PIC S9(04) COMP.
014900     05      W-RENDITE OCCURS 15 TIMES
015000                                 PIC S9(05)V9(08).
015100*    ---> Quadratwurzel per Newton/Heron (siehe E950)
015200     05      W-WURZEL-BLOCK.
015300         10  W-WURZEL-X          PIC S9(09)V9(08).
015400         10  W-WURZEL-ALT        PIC S9(09)V9(08).
015500         10  W-WURZEL-NEU        PIC S9(09)V9(08).
015600     05      W-WURZEL-ANZEIGE    REDEFINES W-WURZEL-BLOCK.
015700         10  W-WURZEL-ROH        PIC X(51).
015800     05      W-WURZEL-Z          PIC S9(04) COMP.
015900     05      FILLER              PIC X(01).
016000
016100 LINKAGE SECTION.
016200
016300*-->    Uebergabe aus Treiber bzw. Strategie-Modul
016400 01     LINK-IND-REC.
016500    05  LI-HDR.
016600     10 LI-CMD                  PIC X(02).
016700          88 LI-CMD-VOLATILITAET      VALUE "VO".
016800          88 LI-CMD-RSI               VALUE "RS".
016900          88 LI-CMD-LSMA              VALUE "LS".
017000          88 LI-CMD-ZSCORE            VALUE "ZS".
017100          88 LI-CMD-TEMA              VALUE "TE".
017200          88 LI-CMD-TEMA-VORTAG       VALUE "PT".
017300          88 LI-CMD-GAUSSFILTER       VALUE "GF".
017400          88 LI-CMD-ADX               VALUE "AD".
017500     10 LI-RC                   PIC S9(04) COMP.
017600*       0    = OK
017700*       9999 = unbekanntes LI-CMD
017800    05  LI-DATA.
017900*************************************************************
018000*         Eingabe: Beobachtungsfenster (fest 15 Werte)       *
018100*************************************************************
018200     10 LI-PERIODE              PIC S9(04) COMP.
018300     10 LI-POLE                 PIC S9(04) COMP.
018400     10 LI-ANZAHL               PIC S9(04) COMP.
018500     10 LI-PREISLISTE OCCURS 15 TIMES
018600                                PIC S9(07)V9(08).
018700     10 LI-HOCHLISTE  OCCURS 15 TIMES
018800                                PIC S9(07)V9(08).
018900     10 LI-TIEFLISTE  OCCURS 15 TIMES
019000                                PIC S9(07)V9(08).
019100*************************************************************
019200*         Ausgabe: Skalar oder Ergebnisreihe                *
019300*************************************************************
019400     10 LI-ERGEBNIS             PIC S9(07)V9(08).
019500     10 LI-ERGEBNISANZAHL       PIC S9(04) COMP.
019600     10 LI-ERGEBNISLISTE OCCURS 15 TIMES
019700                                PIC S9(07)V9(08).
019800    05  FILLER                  PIC X(02).
019900
020000 PROCEDURE DIVISION USING LINK-IND-REC.
020100******************************************************************
020200* Steuerungs-Section
020300******************************************************************
020400 A100-STEUERUNG SECTION.
020500 A100-00.
020600**  ---> wenn SWITCH-15 gesetzt ist, nur Version zeigen und Ende
020700     IF  SHOW-VERSION
020800         DISPLAY K-MODUL " Stand " K-PROG-START
020900         EXIT PROGRAM
021000     END-IF
021100
021200     MOVE ZERO TO LI-RC
021300     PERFORM B000-VORLAUF
021400     IF PRG-ABBRUCH
021500        MOVE 9999 TO LI-RC
021600     ELSE
021700        PERFORM B100-VERARBEITUNG
021800     END-IF
021900     .
022000 A100-99.
022100     EXIT PROGRAM.
022200
022300******************************************************************
022400* Vorlauf
022500******************************************************************
022600 B000-VORLAUF SECTION.
022700 B000-00.
022800     INITIALIZE SCHALTER
022900     MOVE LI-PERIODE  TO C4-PERIODE
023000     MOVE LI-POLE     TO C4-POLE
023100     MOVE LI-ANZAHL   TO C4-ANZ
023200     .
023300 B000-99.
023400     EXIT.
023500
023600******************************************************************
023700* Verarbeitung - Verteiler auf die einzelnen Indikatoren
023800******************************************************************
023900 B100-VERARBEITUNG SECTION.
024000 B100-00.
024100     EVALUATE TRUE
024200        WHEN LI-CMD-VOLATILITAET   PERFORM E100-VOLATILITAET
024300        WHEN LI-CMD-RSI            PERFORM E200-RSI
024400        WHEN LI-CMD-LSMA           PERFORM E300-LSMA
024500        WHEN LI-CMD-TEMA           PERFORM E400-TEMA
024600        WHEN LI-CMD-TEMA-VORTAG    PERFORM E500-TEMA-VORTAG
024700        WHEN LI-CMD-ZSCORE         PERFORM E600-ZSCORE
024800        WHEN LI-CMD-GAUSSFILTER    PERFORM E700-GAUSSFILTER
024900        WHEN LI-CMD-ADX            PERFORM E800-ADX
025000        WHEN OTHER                 MOVE 9999 TO LI-RC
025100                                    SET PRG-ABBRUCH TO TRUE
025200     END-EVALUATE
025300     .
025400 B100-99.
025500     EXIT.
025600
025700******************************************************************
025800* Volatilitaet: Populationsstandardabweichung der Renditenreihe.
025900* Das Argument LI-PERIODE wird bewusst NICHT ausgewertet - die
026000* gesamte im Fenster gelieferte Renditenreihe geht ein (Vorgabe
026100* aus der Fachspezifikation, Auftrag BKT-1).
026200******************************************************************
026300 E100-VOLATILITAET SECTION.
026400 E100-00.
026500     MOVE ZERO TO LI-ERGEBNIS
026600     PERFORM E900-RENDITEN-BILDEN
026700     IF W-RENDITE-ANZ = ZERO
026800        GO TO E100-99
026900     END-IF
027000
027100     MOVE ZERO TO W-SUMME
027200     PERFORM E101-SUMME-BILDEN VARYING C4-I1 FROM 1 BY 1
027300             UNTIL C4-I1 > W-RENDITE-ANZ
027400     DIVIDE W-SUMME BY W-RENDITE-ANZ GIVING W-MITTEL ROUNDED
027500
027600     MOVE ZERO TO W-VARIANZ
027700     PERFORM E102-VARIANZ-BILDEN VARYING C4-I1 FROM 1 BY 1
027800             UNTIL C4-I1 > W-RENDITE-ANZ
027900     DIVIDE W-VARIANZ BY W-RENDITE-ANZ GIVING W-VARIANZ ROUNDED
028000
028100     MOVE W-VARIANZ TO W-WURZEL-X
028200     PERFORM E950-QUADRATWURZEL
028300     MOVE W-WURZEL-NEU TO LI-ERGEBNIS
028400     GO TO E100-99
028500     .
028600 E101-SUMME-BILDEN.
028700     ADD W-RENDITE(C4-I1) TO W-SUMME
028800     .
028900 E102-VARIANZ-BILDEN.
029000     COMPUTE W-DIFF ROUNDED =
029100             W-RENDITE(C4-I1) - W-MITTEL
029200     COMPUTE W-VARIANZ ROUNDED =
029300             W-VARIANZ + (W-DIFF * W-DIFF)
029400     .
029500 E100-99.
029600     EXIT.
029700
029800******************************************************************
029900* RSI ueber die ERSTEN LI-PERIODE Kurse des Fensters (bewusst
030000* nicht das gesamte Fenster - siehe Fachspezifikation).
030100******************************************************************
030200 E200-RSI SECTION.
030300 E200-00.
030400     MOVE ZERO TO LI-ERGEBNIS
030500     IF C4-ANZ < C4-PERIODE
030600        GO TO E200-99
030700     END-IF
030800
030900     MOVE ZERO TO W-GAIN W-LOSS
031000     PERFORM E201-GAIN-LOSS-BILDEN VARYING C4-I1 FROM 2 BY 1
031100             UNTIL C4-I1 > C4-PERIODE
031200
031300     DIVIDE W-GAIN BY C4-PERIODE GIVING W-AVG-GAIN ROUNDED
031400     DIVIDE W-LOSS BY C4-PERIODE GIVING W-AVG-LOSS ROUNDED
031500
031600     IF W-AVG-LOSS = ZERO
031700        MOVE 100 TO LI-ERGEBNIS
031800     ELSE
031900        IF W-AVG-GAIN = ZERO
032000           MOVE ZERO TO LI-ERGEBNIS
032100        ELSE
032200           DIVIDE W-AVG-GAIN BY W-AVG-LOSS GIVING W-RS ROUNDED
032300           COMPUTE LI-ERGEBNIS ROUNDED =
032400                   100 - (100 / (W-RS + 1))
032500        END-IF
032600     END-IF
032700     GO TO E200-99
032800     .
032900 E201-GAIN-LOSS-BILDEN.
033000     COMPUTE W-DIFF ROUNDED =
033100             LI-PREISLISTE(C4-I1) - LI-PREISLISTE(C4-I1 - 1)
033200     IF W-DIFF > ZERO
033300        ADD W-DIFF TO W-GAIN
033400     ELSE
033500        COMPUTE W-BETRAG ROUNDED = ZERO - W-DIFF
033600        ADD W-BETRAG TO W-LOSS
033700     END-IF
033800     .
033900 E200-99.
034000     EXIT.
034100
034200******************************************************************
034300* LSMA (Least-Squares-Regression) ueber die ERSTEN LI-PERIODE
034400* Kurse.  Der Achsenabschnitt wird NICHT durch LI-PERIODE geteilt
034500* (Vorgabe des Ursprungssystems - so beibehalten, kein Bug).
034600******************************************************************
034700 E300-LSMA SECTION.
034800 E300-00.
034900     MOVE ZERO TO LI-ERGEBNIS
035000     IF C4-ANZ < C4-PERIODE
035100        GO TO E300-99
035200     END-IF
035300
035400     MOVE ZERO TO W-SX W-SY W-SXY W-SXX
035500     PERFORM E301-SUMMEN-BILDEN VARYING C4-I1 FROM 1 BY 1
035600             UNTIL C4-I1 > C4-PERIODE
035700
035800     IF W-SXX = ZERO
035900        GO TO E300-99
036000     END-IF
036100
036200     COMPUTE W-SLOPE ROUNDED =
036300             (W-SXY - ((W-SX * W-SY) / C4-PERIODE))
036400             / (W-SXX - ((W-SX * W-SX) / C4-PERIODE))
036500     COMPUTE W-INTERCEPT ROUNDED =
036600             W-SY - (W-SLOPE * W-SX)
036700     COMPUTE LI-ERGEBNIS ROUNDED =
036800             (W-SLOPE * (C4-PERIODE - 1)) + W-INTERCEPT
036900     GO TO E300-99
037000     .
037100 E301-SUMMEN-BILDEN.
037200     COMPUTE W-SX  ROUNDED = W-SX  + (C4-I1 - 1)
037300     COMPUTE W-SY  ROUNDED = W-SY  + LI-PREISLISTE(C4-I1)
037400     COMPUTE W-SXY ROUNDED =
037500             W-SXY + ((C4-I1 - 1) * LI-PREISLISTE(C4-I1))
037600     COMPUTE W-SXX ROUNDED =
037700             W-SXX + ((C4-I1 - 1) * (C4-I1 - 1))
037800     .
037900 E300-99.
038000     EXIT.
038100
038200******************************************************************
038300* TEMA = 3*EMA1 - 3*EMA2 + EMA3, wobei EMA2 = EMA3 (identische
038400* Berechnung ueber die ERSTEN LI-PERIODE Kurse) - also
038500* TEMA = 3*EMA1 - 2*EMA2.
038600******************************************************************
038700 E400-TEMA SECTION.
038800 E400-00.
038900     MOVE ZERO TO LI-ERGEBNIS
039000     IF C4-ANZ < C4-PERIODE
039100        GO TO E400-99
039200     END-IF
039300
039400     MOVE C4-ANZ TO C4-I2
039500     PERFORM E910-EMA-BERECHNEN
039600     MOVE W-EMA TO W-EMA1
039700
039800     MOVE C4-PERIODE TO C4-I2
039900     PERFORM E910-EMA-BERECHNEN
040000     MOVE W-EMA TO W-EMA2
040100
040200     COMPUTE LI-ERGEBNIS ROUNDED =
040300             (3 * W-EMA1) - (2 * W-EMA2)
040400     .
040500 E400-99.
040600     EXIT.
040700
040800******************************************************************
040900* TEMA des Vortages: gleiche Rechnung wie E400, aber ueber das
041000* Fenster OHNE den letzten (heutigen) Kurs.
041100******************************************************************
041200 E500-TEMA-VORTAG SECTION.
041300 E500-00.
041400     MOVE ZERO TO LI-ERGEBNIS
041500     COMPUTE C4-I3 = C4-PERIODE + 1
041600     IF C4-ANZ < C4-I3
041700        GO TO E500-99
041800     END-IF
041900
042000*    ---> EMA1 ueber die ersten (Anzahl - 1) Kurse
042100     COMPUTE C4-I2 = C4-ANZ - 1
042200     PERFORM E910-EMA-BERECHNEN
042300     MOVE W-EMA TO W-EMA1
042400
042500*    ---> EMA2/EMA3 ueber die ersten LI-PERIODE Kurse
042600     MOVE C4-PERIODE TO C4-I2
042700     PERFORM E910-EMA-BERECHNEN
042800     MOVE W-EMA TO W-EMA2
042900
043000     COMPUTE LI-ERGEBNIS ROUNDED =
043100             (3 * W-EMA1) - (2 * W-EMA2)
043200     .
043300 E500-99.
043400     EXIT.
043500
043600******************************************************************
043700* Z-Score - in der Bibliothek vorhanden, vom Treiber nicht
043800* aufgerufen (Vollstaendigkeit der Bibliotheksschnittstelle).
043900******************************************************************
044000 E600-ZSCORE SECTION.
044100 E600-00.
044200     MOVE ZERO TO LI-ERGEBNIS
044300     IF C4-PERIODE = ZERO
044400        GO TO E600-99
044500     END-IF
044600
044700     MOVE ZERO TO W-SUMME
044800     PERFORM E601-SUMME-BILDEN VARYING C4-I1 FROM 1 BY 1
044900             UNTIL C4-I1 > C4-PERIODE
045000     DIVIDE W-SUMME BY C4-PERIODE GIVING W-MITTEL ROUNDED
045100
045200     MOVE ZERO TO W-VARIANZ
045300     PERFORM E602-VARIANZ-BILDEN VARYING C4-I1 FROM 1 BY 1
045400             UNTIL C4-I1 > C4-PERIODE
045500     DIVIDE W-VARIANZ BY C4-PERIODE GIVING W-VARIANZ ROUNDED
045600     MOVE W-VARIANZ TO W-WURZEL-X
045700     PERFORM E950-QUADRATWURZEL
045800
045900     IF W-WURZEL-NEU = ZERO
046000        GO TO E600-99
046100     END-IF
046200     DIVIDE W-MITTEL BY W-WURZEL-NEU GIVING LI-ERGEBNIS ROUNDED
046300     GO TO E600-99
046400     .
046500 E601-SUMME-BILDEN.
046600     ADD LI-PREISLISTE(C4-I1) TO W-SUMME
046700     .
046800 E602-VARIANZ-BILDEN.
046900     COMPUTE W-DIFF ROUNDED =
047000             LI-PREISLISTE(C4-I1) - W-MITTEL
047100     COMPUTE W-VARIANZ ROUNDED =
047200             W-VARIANZ + (W-DIFF * W-DIFF)
047300     .
047400 E600-99.
047500     EXIT.
047600
047700******************************************************************
047800* Gauss-Filter (Ehlers-2-Pol-Filter). Fuer Zykluslaenge 14 und
047900* 2 Pole - der einzigen vom Treiber genutzten Kombination - sind
048000* BETA/ALPHA in K-GF-BETA/K-GF-ALPHA vorausberechnet.
048100******************************************************************
048200 E700-GAUSSFILTER SECTION.
048300 E700-00.
048400     MOVE ZERO TO LI-ERGEBNISANZAHL
048500     IF C4-ANZ = ZERO
048600        GO TO E700-99
048700     END-IF
048800
048900     MOVE LI-PREISLISTE(1) TO LI-ERGEBNISLISTE(1)
049000     MOVE 1 TO LI-ERGEBNISANZAHL
049100     IF C4-ANZ = 1
049200        GO TO E700-99
049300     END-IF
049400
049500     IF C4-POLE = 1
049600        PERFORM E701-POL1-SCHRITT VARYING C4-I1 FROM 2 BY 1
049700                UNTIL C4-I1 > C4-ANZ
049800     ELSE
049900        MOVE LI-PREISLISTE(2) TO LI-ERGEBNISLISTE(2)
050000        ADD 1 TO LI-ERGEBNISANZAHL
050100        PERFORM E702-POL2-SCHRITT VARYING C4-I1 FROM 3 BY 1
050200                UNTIL C4-I1 > C4-ANZ
050300     END-IF
050400     GO TO E700-99
050500     .
050600 E701-POL1-SCHRITT.
050700     COMPUTE LI-ERGEBNISLISTE(C4-I1) ROUNDED =
050800        (K-GF-ALPHA * LI-PREISLISTE(C4-I1))
050900        + ((1 - K-GF-ALPHA) * LI-ERGEBNISLISTE(C4-I1 - 1))
051000     ADD 1 TO LI-ERGEBNISANZAHL
051100     .
051200 E702-POL2-SCHRITT.
051300     COMPUTE LI-ERGEBNISLISTE(C4-I1) ROUNDED =
051400        (K-GF-ALPHA * K-GF-ALPHA * LI-PREISLISTE(C4-I1))
051500        + (2 * (1 - K-GF-ALPHA)
051600             * LI-ERGEBNISLISTE(C4-I1 - 1))
051700        - ((1 - K-GF-ALPHA) * (1 - K-GF-ALPHA)
051800             * LI-ERGEBNISLISTE(C4-I1 - 2))
051900     ADD 1 TO LI-ERGEBNISANZAHL
052000     .
052100 E700-99.
052200     EXIT.
052300
052400******************************************************************
052500* ADX - in der Bibliothek vorhanden, vom Treiber nicht
052600* aufgerufen (Vollstaendigkeit der Bibliotheksschnittstelle).
052700******************************************************************
052800 E800-ADX SECTION.
052900 E800-00.
053000     MOVE ZERO TO LI-ERGEBNIS
053100     IF C4-ANZ < C4-PERIODE
053200        GO TO E800-99
053300     END-IF
053400
053500     MOVE ZERO TO W-PLUS-DM W-MINUS-DM W-TR
053600     PERFORM E801-DM-TR-BILDEN VARYING C4-I1 FROM 2 BY 1
053700             UNTIL C4-I1 > C4-PERIODE
053800
053900     IF W-TR = ZERO
054000        GO TO E800-99
054100     END-IF
054200
054300     DIVIDE W-PLUS-DM  BY C4-PERIODE GIVING W-PLUS-DM  ROUNDED
054400     DIVIDE W-MINUS-DM BY C4-PERIODE GIVING W-MINUS-DM ROUNDED
054500     DIVIDE W-TR       BY C4-PERIODE GIVING W-TR       ROUNDED
054600
054700     COMPUTE W-PLUS-DI  ROUNDED = (W-PLUS-DM  / W-TR) * 100
054800     COMPUTE W-MINUS-DI ROUNDED = (W-MINUS-DM / W-TR) * 100
054900     COMPUTE W-DIFF     ROUNDED = W-PLUS-DI - W-MINUS-DI
055000     IF W-DIFF < ZERO
055100        COMPUTE LI-ERGEBNIS ROUNDED = ZERO - W-DIFF
055200     ELSE
055300        MOVE W-DIFF TO LI-ERGEBNIS
055400     END-IF
055500     GO TO E800-99
055600     .
055700 E801-DM-TR-BILDEN.
055800     COMPUTE W-DIFF ROUNDED =
055900             LI-HOCHLISTE(C4-I1) - LI-HOCHLISTE(C4-I1 - 1)
056000     IF W-DIFF > ZERO
056100        ADD W-DIFF TO W-PLUS-DM
056200     END-IF
056300     COMPUTE W-BETRAG ROUNDED =
056400             LI-TIEFLISTE(C4-I1) - LI-TIEFLISTE(C4-I1 - 1)
056500     IF W-BETRAG > ZERO
056600        ADD W-BETRAG TO W-MINUS-DM
056700     END-IF
056800     COMPUTE W-DIFF ROUNDED =
056900             LI-HOCHLISTE(C4-I1) - LI-TIEFLISTE(C4-I1)
057000     ADD W-DIFF TO W-TR
057100     .
057200 E800-99.
057300     EXIT.
057400
057500******************************************************************
057600* Interne Hilfsroutine: Renditenreihe RET(i) fuer i = 2..ANZAHL
057700* RET(i) = (P(i)-P(i-1)) / (P(i-1)+EPSILON) - Epsilon schuetzt
057800* vor Division durch Null bei einem Kurs von exakt Null.
057900******************************************************************
058000 E900-RENDITEN-BILDEN SECTION.
058100 E900-00.
058200     MOVE ZERO TO W-RENDITE-ANZ
058300     IF C4-ANZ < 2
058400        GO TO E900-99
058500     END-IF
058600
058700     PERFORM E901-RENDITE-SCHRITT VARYING C4-I1 FROM 2 BY 1
058800             UNTIL C4-I1 > C4-ANZ
058900     GO TO E900-99
059000     .
059100 E901-RENDITE-SCHRITT.
059200     COMPUTE W-DIFF ROUNDED =
059300        LI-PREISLISTE(C4-I1) - LI-PREISLISTE(C4-I1 - 1)
059400     ADD 1 TO W-RENDITE-ANZ
059500     COMPUTE W-RENDITE(W-RENDITE-ANZ) ROUNDED =
059600        W-DIFF / (LI-PREISLISTE(C4-I1 - 1) + K-EPSILON)
059700     .
059800 E900-99.
059900     EXIT.
060000
060100******************************************************************
060200* Interne Hilfsroutine: EMA ueber die ersten C4-I2 Kurse der
060300* Liste, Periode = C4-PERIODE. Start EMA = P(1); Multiplikator
060400* MULT = 2 / (Periode+1).
060500******************************************************************
060600 E910-EMA-BERECHNEN SECTION.
060700 E910-00.
060800     MOVE ZERO TO W-EMA
060900     IF C4-I2 < C4-PERIODE
061000        GO TO E910-99
061100     END-IF
061200
061300     COMPUTE W-MULT ROUNDED = 2 / (C4-PERIODE + 1)
061400     MOVE LI-PREISLISTE(1) TO W-EMA
061500     PERFORM E911-EMA-SCHRITT VARYING C4-I3 FROM 2 BY 1
061600             UNTIL C4-I3 > C4-I2
061700     GO TO E910-99
061800     .
061900 E911-EMA-SCHRITT.
062000     COMPUTE W-EMA ROUNDED =
062100        (LI-PREISLISTE(C4-I3) * W-MULT)
062200        + (W-EMA * (1 - W-MULT))
062300     .
062400 E910-99.
062500     EXIT.
062600
062700******************************************************************
062800* Interne Hilfsroutine: Quadratwurzel nach Newton/Heron.
062900* Eingabe W-WURZEL-X, Ergebnis W-WURZEL-NEU. 12 Iterationen sind
063000* bei den hier vorkommenden Groessenordnungen mehr als genug fuer
063100* 8 Dezimalstellen Genauigkeit.
063200******************************************************************
063300 E950-QUADRATWURZEL SECTION.
063400 E950-00.
063500     IF W-WURZEL-X <= ZERO
063600        MOVE ZERO TO W-WURZEL-NEU
063700        GO TO E950-99
063800     END-IF
063900
064000     MOVE W-WURZEL-X TO W-WURZEL-ALT
064100     PERFORM E951-ITERATIONS-SCHRITT
064200             VARYING W-WURZEL-Z FROM 1 BY 1 UNTIL W-WURZEL-Z > 12
064300     GO TO E950-99
064400     .
064500 E951-ITERATIONS-SCHRITT.
064600     COMPUTE W-WURZEL-NEU ROUNDED =
064700        (W-WURZEL-ALT + (W-WURZEL-X / W-WURZEL-ALT)) / 2
064800     MOVE W-WURZEL-NEU TO W-WURZEL-ALT
064900     .
065000 E950-99.
065100     EXIT.
065200
065300******************************************************************
065400* ENDE Source-Programm BKTIND0M
065500******************************************************************
