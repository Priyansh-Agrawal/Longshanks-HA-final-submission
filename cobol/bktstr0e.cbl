?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =BKTIND0

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     BKTSTR0M.
000400 AUTHOR.         H-J WEGENER.
000500 INSTALLATION.   ABT. QUANT-BATCH.
000600 DATE-WRITTEN.   1989-11-13.
000700 DATE-COMPILED.
000800 SECURITY.       INTERN.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2005-03-08
001200* Letzte Version   :: C.00.06
001300* Kurzbeschreibung :: Ein-/Ausstiegsregeln (Long/Short) fuer den
001400* Kurzbeschreibung :: Strategie-Backtest (siehe BKTDRV0O)
001500* Auftrag          :: BKT-1
001600*
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers. | Datum    | von | Kommentar                             *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.00|1989-11-13| hjw | Neuerstellung: Long-/Short-Entry       BKS0010
002300*A.00.01|1990-02-14| hjw | Long-Exit ergaenzt (Vola/RSI/TEMA)     BKS0020
002400*B.00.00|1993-09-01| plm | Short-Exit ergaenzt, Aufruf BKTIND0M   BKS0030
002500*       |          |     | fuer alle vier Regeln eingebaut        BKS0040
002600*C.00.00|1997-01-10| kbr | Fenstergroesse auf feste 15 Werte      BKS0050
002700*       |          |     | umgestellt (Auftrag BKT-1)             BKS0060
002800*C.00.01|1998-01-05| kbr | Jahr-2000-Pruefung: keine Datumsfelder BKS0070
002900*       |          |     | in diesem Modul, keine Aenderung notw. BKS0080
003000*C.00.02|1998-06-11| kbr | LS-CMD-Pruefung vorgezogen (Schutz     BKS0090
003100*       |          |     | gegen falschen Aufruf durch Treiber)   BKS0100
003200*C.00.03|1998-12-02| dre | Kommentare zur Nebenlaeufigkeit LE/SE  BKS0110
003300*       |          |     | ergaenzt (Revisionsanmerkung)          BKS0120
003400*C.00.04|1999-02-08| dre | LS-VOL14-AUDIT ergaenzt, damit der     BKS0130
003500*       |          |     | Treiber die Revisions-Audit-Zeile      BKS0140
003600*       |          |     | beim Short-Exit vervollstaendigen kann BKS0150
003700*C.00.05|2003-11-20| mkr | Reservefelder (FILLER) und Anzeige-    BKS0160
003800*       |          |     | REDEFINES ergaenzt (Wartungsvorgabe    BKS0170
003900*       |          |     | Systembetrieb)                         BKS0180
004000*C.00.06|2005-03-08| hjw | Eigene LINK-IND-REC-Uebergabe auf      BKS0190
004100*       |          |     | LI-Praefix des Moduls BKTIND0M umbe-   BKS0200
004200*       |          |     | nannt (vgl. ANODRV0O/SSFANO0M)         BKS0210
004300*----------------------------------------------------------------*
004400*
004500* Programmbeschreibung
004600* --------------------
004700*
004800* Prueft je Aufruf GENAU EINE der vier Signalregeln (Long-Entry,
004900* Short-Entry, Long-Exit, Short-Exit) fuer eine Aktie an einem
005000* Handelstag und aktualisiert bei Signalausloesung den Positions-
005100* zustand (LS-POSITION).  Ruft dazu, je nach Regel, die Indikator-
005200* Bibliothek BKTIND0M auf.  Kein Datei- und kein Kassenzugriff -
005300* die Kassenfuehrung bleibt Aufgabe des Treibers BKTDRV0O.
005400*
005500* Long-Entry und Short-Entry schliessen sich am selben Tag aus
005600* (beide verlangen CURR-POSITION = 0 und pruefen strikte
005700* Ungleichungen); ein Long-Exit KANN dagegen am selben Tag wie
005800* ein Long-Entry ausgeloest werden, weil der Treiber die vier
005900* Regeln der Reihe nach nach jeder Zustandsaenderung neu aufruft
006000* (siehe Ablaufplan im Treiber).
006100*
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     CLASS ALPHNUM IS "0123456789"
007000                      "abcdefghijklmnopqrstuvwxyz"
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007200                      " .,;-_!§$%&/=*+".
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100
008200 WORKING-STORAGE SECTION.
008300*--------------------------------------------------------------------*
008400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008500*--------------------------------------------------------------------*
008600 01          COMP-FELDER.
008700     05      C4-I1               PIC S9(04) COMP.
008800     05      FILLER              PIC X(01).
008900
009000*--------------------------------------------------------------------*
009100* Felder mit konstantem Inhalt: Praefix K
009200*--------------------------------------------------------------------*
009300 01          KONSTANTE-FELDER.
009400     05      K-MODUL             PIC X(08) VALUE "BKTSTR0M".
009500     05      K-PROG-START        PIC X(08) VALUE "C.00.06 ".
009600     05      K-FAKTOREN.
009700         10  K-FAKTOR-TP         PIC 9(01)V9(02) VALUE 1.20.
009800         10  K-FAKTOR-SL         PIC 9(01)V9(02) VALUE 0.85.
009900     05      K-FAKTOREN-ANZEIGE  REDEFINES K-FAKTOREN.
010000         10  K-FAKTOREN-ROH      PIC X(06).
010100     05      K-RSI-SCHWELLE      PIC 9(03)V9(02) VALUE 40.00.
010200     05      FILLER              PIC X(01).
010300
010400*----------------------------------------------------------------*
010500* Conditional-Felder
010600*----------------------------------------------------------------*
010700 01          SCHALTER.
010800     05      PRG-STATUS          PIC 9.
010900          88 PRG-OK                          VALUE ZERO.
011000          88 PRG-ABBRUCH                     VALUE 2.
011100     05      W-SIGNAL-SW         PIC X.
011200          88 W-SIGNAL-JA                     VALUE "J".
011300          88 W-SIGNAL-NEIN                   VALUE "N".
011400     05      W-EXIT-SW           PIC X.
011500          88 W-EXIT-JA                       VALUE "J".
011600          88 W-EXIT-NEIN                     VALUE "N".
011700     05      FILLER              PIC X(01).
011800
011900*--------------------------------------------------------------------*
012000* weitere Arbeitsfelder (Praefix W)
012100*--------------------------------------------------------------------*
012200 01          WORK-FELDER.
012300     05      W-VOL14             PIC S9(09)V9(08).
012400     05      W-VOL7              PIC S9(09)V9(08).
012500     05      W-RSI-WERT          PIC S9(09)V9(08).
012600     05      W-TEMA-BLOCK.
012700         10  W-TEMA-JETZT        PIC S9(09)V9(08).
012800         10  W-TEMA-VORTAG       PIC S9(09)V9(08).
012900     05      W-TEMA-ANZEIGE      REDEFINES W-TEMA-BLOCK.
013000         10  W-TEMA-ROH          PIC X(34).
013100     05      W-GF-LETZTER        PIC S9(07)V9(08).
013200     05      FILLER              PIC X(01).
013300
013400*--------------------------------------------------------------------*
013500* Uebergabebereich fuer den Aufruf der Indikator-Bibliothek. Wird
013600* nicht ueber eine COPY gemeinsam genutzt (Haushabitus: jedes
013700* Modul fuehrt seine eigene LINK-IND-REC-Kopie, siehe BKTDRV0O).
013800*--------------------------------------------------------------------*
013900 01          LINK-IND-REC.
014000     05      LI-HDR.
014100         10  LI-CMD              PIC X(02).
014200         10  LI-RC               PIC S9(04) COMP.
014300     05      LI-DATA.
014400         10  LI-PERIODE          PIC S9(04) COMP.
014500         10  LI-POLE             PIC S9(04) COMP.
014600         10  LI-ANZAHL           PIC S9(04) COMP.
014700         10  LI-PREISLISTE OCCURS 15 TIMES
014800                                 PIC S9(07)V9(08).
014900         10  LI-HOCHLISTE  OCCURS 15 TIMES
015000                                 PIC S9(07)V9(08).
015100         10  LI-TIEFLISTE  OCCURS 15 TIMES
015200                                 PIC S9(07)V9(08).
015300         10  LI-ERGEBNIS         PIC S9(07)V9(08).
015400         10  LI-ERGEBNISANZAHL   PIC S9(04) COMP.
015500         10  LI-ERGEBNISLISTE OCCURS 15 TIMES
015600                                 PIC S9(07)V9(08).
015700     05      FILLER              PIC X(02).
015800
015900 LINKAGE SECTION.
016000
016100*-->    Uebergabe aus dem Treiber BKTDRV0O
016200 01     LINK-STR-REC.
016300    05  LS-HDR.
016400     10 LS-CMD                  PIC X(02).
016500          88 LS-CMD-LONG-ENTRY        VALUE "LE".
016600          88 LS-CMD-SHORT-ENTRY       VALUE "SE".
016700          88 LS-CMD-LONG-EXIT         VALUE "LX".
016800          88 LS-CMD-SHORT-EXIT        VALUE "SX".
016900     10 LS-RC                   PIC S9(04) COMP.
017000*       0    = OK, kein Aufrufproblem
017100*       9999 = unbekanntes LS-CMD
017200    05  LS-DATA.
017300*************************************************************
017400*         Positionszustand (wird bei Signal fortgeschrieben) *
017500*************************************************************
017600     10 LS-POSITION.
017700         15 LS-ENTRY-PRICE       PIC S9(07)V9(04).
017800         15 LS-TRAILING-PRICE    PIC S9(07)V9(04).
017900         15 LS-TAKE-PROFIT       PIC S9(07)V9(04).
018000         15 LS-STOP-LOSS         PIC S9(07)V9(04).
018100         15 LS-CAPITAL           PIC S9(11)V9(02).
018200         15 LS-CURR-POSITION     PIC S9(01).
018300     10 LS-POSITION-ANZEIGE REDEFINES LS-POSITION
018400                                PIC X(58).
018500*************************************************************
018600*         Tageswerte des Aufrufs                             *
018700*************************************************************
018800     10 LS-CLOSE-PRC             PIC S9(07)V9(04).
018900     10 LS-LSMA-WERT             PIC S9(07)V9(04).
019000     10 LS-FENSTER-ANZAHL        PIC S9(04) COMP.
019100     10 LS-SCHLUSSFENSTER OCCURS 15 TIMES
019200                                 PIC S9(07)V9(04).
019300     10 LS-GF-ANZAHL             PIC S9(04) COMP.
019400     10 LS-GAUSSFENSTER  OCCURS 15 TIMES
019500                                 PIC S9(07)V9(04).
019600*************************************************************
019700*         Ausgabe: hat die Regel ein Signal ausgeloest?      *
019800*************************************************************
019900     10 LS-SIGNAL                PIC X.
020000          88 LS-SIGNAL-AUSGELOEST     VALUE "J".
020100          88 LS-SIGNAL-KEIN           VALUE "N".
020200*            Volatilitaet des Fensters, fuer die Revisions-
020300*            Audit-Zeile des Treibers bei Short-Exit (Aenderung
020400*            C.00.04)
020500     10 LS-VOL14-AUDIT          PIC S9(07)V9(04).
020600    05  FILLER                  PIC X(02).
020700
020800 PROCEDURE DIVISION USING LINK-STR-REC.
020900******************************************************************
021000* Steuerungs-Section
021100******************************************************************
021200 A100-STEUERUNG SECTION.
021300 A100-00.
021400     IF  SHOW-VERSION
021500         DISPLAY K-MODUL " Stand " K-PROG-START
021600         EXIT PROGRAM
021700     END-IF
021800
021900     MOVE ZERO TO LS-RC
022000     SET LS-SIGNAL-KEIN TO TRUE
022100     PERFORM B100-VERARBEITUNG
022200     .
022300 A100-99.
022400     EXIT PROGRAM.
022500
022600******************************************************************
022700* Verarbeitung - Verteiler auf die vier Signalregeln
022800******************************************************************
022900 B100-VERARBEITUNG SECTION.
023000 B100-00.
023100     EVALUATE TRUE
023200        WHEN LS-CMD-LONG-ENTRY     PERFORM F100-LONG-ENTRY
023300        WHEN LS-CMD-SHORT-ENTRY    PERFORM F200-SHORT-ENTRY
023400        WHEN LS-CMD-LONG-EXIT      PERFORM F300-LONG-EXIT
023500        WHEN LS-CMD-SHORT-EXIT     PERFORM F400-SHORT-EXIT
023600        WHEN OTHER                 MOVE 9999 TO LS-RC
023700     END-EVALUATE
023800     .
023900 B100-99.
024000     EXIT.
024100
024200******************************************************************
024300* Long-Entry: nur bei glatter Position (CURR-POSITION = 0).
024400* GF-LETZTER = letztes Element der Gauss-Filter-Reihe (0, wenn
024500* die Reihe leer ist).  Signal, wenn LSMA > GF-LETZTER.
024600******************************************************************
024700 F100-LONG-ENTRY SECTION.
024800 F100-00.
024900     IF LS-CURR-POSITION NOT = ZERO
025000        GO TO F100-99
025100     END-IF
025200
025300     IF LS-GF-ANZAHL > ZERO
025400        MOVE LS-GAUSSFENSTER(LS-GF-ANZAHL) TO W-GF-LETZTER
025500     ELSE
025600        MOVE ZERO TO W-GF-LETZTER
025700     END-IF
025800
025900     IF LS-LSMA-WERT > W-GF-LETZTER
026000        MOVE LS-CLOSE-PRC     TO LS-ENTRY-PRICE
026100        MOVE LS-CLOSE-PRC     TO LS-TRAILING-PRICE
026200        COMPUTE LS-TAKE-PROFIT ROUNDED =
026300                LS-ENTRY-PRICE * K-FAKTOR-TP
026400        COMPUTE LS-STOP-LOSS ROUNDED =
026500                LS-ENTRY-PRICE * K-FAKTOR-SL
026600        MOVE 1                TO LS-CURR-POSITION
026700        SET LS-SIGNAL-AUSGELOEST TO TRUE
026800     END-IF
026900     .
027000 F100-99.
027100     EXIT.
027200
027300******************************************************************
027400* Short-Entry: nur bei glatter Position.  Signal, wenn
027500* GF-LETZTER > LSMA (schliesst Long-Entry am selben Tag aus,
027600* siehe Programmbeschreibung).
027700******************************************************************
027800 F200-SHORT-ENTRY SECTION.
027900 F200-00.
028000     IF LS-CURR-POSITION NOT = ZERO
028100        GO TO F200-99
028200     END-IF
028300
028400     IF LS-GF-ANZAHL > ZERO
028500        MOVE LS-GAUSSFENSTER(LS-GF-ANZAHL) TO W-GF-LETZTER
028600     ELSE
028700        MOVE ZERO TO W-GF-LETZTER
028800     END-IF
028900
029000     IF W-GF-LETZTER > LS-LSMA-WERT
029100        MOVE LS-CLOSE-PRC     TO LS-ENTRY-PRICE
029200        MOVE LS-CLOSE-PRC     TO LS-TRAILING-PRICE
029300        COMPUTE LS-TAKE-PROFIT ROUNDED =
029400                LS-ENTRY-PRICE * K-FAKTOR-TP
029500        COMPUTE LS-STOP-LOSS ROUNDED =
029600                LS-ENTRY-PRICE * K-FAKTOR-SL
029700        MOVE -1               TO LS-CURR-POSITION
029800        SET LS-SIGNAL-AUSGELOEST TO TRUE
029900     END-IF
030000     .
030100 F200-99.
030200     EXIT.
030300
030400******************************************************************
030500* Long-Exit: nur bei CURR-POSITION = +1.  Ausstieg, wenn
030600* (VOL14 < VOL7) ODER (RSI > 40) ODER (TEMA-JETZT < TEMA-VORTAG).
030700* VOL14 und VOL7 sind stets identisch (die Bibliothek ignoriert
030800* das Perioden-Argument, siehe BKTIND0M) - die Volatilitaets-
030900* bedingung ist also immer falsch; so vom Ursprungssystem
031000* vorgegeben und hier unveraendert uebernommen.
031100******************************************************************
031200 F300-LONG-EXIT SECTION.
031300 F300-00.
031400     IF LS-CURR-POSITION NOT = 1
031500        GO TO F300-99
031600     END-IF
031700
031800     PERFORM G100-FENSTER-UEBERTRAGEN
031900
032000     MOVE "VO"           TO LI-CMD
032100     MOVE 14              TO LI-PERIODE
032200     CALL "BKTIND0M" USING LINK-IND-REC
032300     MOVE LI-ERGEBNIS      TO W-VOL14
032400
032500     MOVE "VO"           TO LI-CMD
032600     MOVE 7                TO LI-PERIODE
032700     CALL "BKTIND0M" USING LINK-IND-REC
032800     MOVE LI-ERGEBNIS      TO W-VOL7
032900
033000     MOVE "RS"           TO LI-CMD
033100     MOVE 14              TO LI-PERIODE
033200     CALL "BKTIND0M" USING LINK-IND-REC
033300     MOVE LI-ERGEBNIS      TO W-RSI-WERT
033400
033500     MOVE "TE"           TO LI-CMD
033600     MOVE 14              TO LI-PERIODE
033700     CALL "BKTIND0M" USING LINK-IND-REC
033800     MOVE LI-ERGEBNIS      TO W-TEMA-JETZT
033900
034000     MOVE "PT"           TO LI-CMD
034100     MOVE 14              TO LI-PERIODE
034200     CALL "BKTIND0M" USING LINK-IND-REC
034300     MOVE LI-ERGEBNIS      TO W-TEMA-VORTAG
034400
034500     SET W-EXIT-NEIN TO TRUE
034600     IF W-VOL14 < W-VOL7
034700        SET W-EXIT-JA TO TRUE
034800     END-IF
034900     IF W-RSI-WERT > K-RSI-SCHWELLE
035000        SET W-EXIT-JA TO TRUE
035100     END-IF
035200     IF W-TEMA-JETZT < W-TEMA-VORTAG
035300        SET W-EXIT-JA TO TRUE
035400     END-IF
035500
035600     IF W-EXIT-JA
035700        MOVE ZERO TO LS-CURR-POSITION
035800        SET LS-SIGNAL-AUSGELOEST TO TRUE
035900     END-IF
036000     .
036100 F300-99.
036200     EXIT.
036300
036400******************************************************************
036500* Short-Exit: nur bei CURR-POSITION = -1.  PRICE-EXIT, wenn
036600* CLOSE <= TAKE-PROFIT ODER CLOSE >= STOP-LOSS (bei einer
036700* Short-Position liegt TAKE-PROFIT unter, STOP-LOSS ueber dem
036800* Einstandskurs).  Ausstieg bei PRICE-EXIT ODER (VOL14 < VOL7)
036900* ODER (RSI > 40).
037000******************************************************************
037100 F400-SHORT-EXIT SECTION.
037200 F400-00.
037300     IF LS-CURR-POSITION NOT = -1
037400        GO TO F400-99
037500     END-IF
037600
037700     PERFORM G100-FENSTER-UEBERTRAGEN
037800
037900     MOVE "VO"           TO LI-CMD
038000     MOVE 14              TO LI-PERIODE
038100     CALL "BKTIND0M" USING LINK-IND-REC
038200     MOVE LI-ERGEBNIS      TO W-VOL14
038300
038400     MOVE "VO"           TO LI-CMD
038500     MOVE 7                TO LI-PERIODE
038600     CALL "BKTIND0M" USING LINK-IND-REC
038700     MOVE LI-ERGEBNIS      TO W-VOL7
038800
038900     MOVE "RS"           TO LI-CMD
039000     MOVE 14              TO LI-PERIODE
039100     CALL "BKTIND0M" USING LINK-IND-REC
039200     MOVE LI-ERGEBNIS      TO W-RSI-WERT
039300
039400     MOVE W-VOL14 TO LS-VOL14-AUDIT
039500
039600     SET W-EXIT-NEIN TO TRUE
039700     IF LS-CLOSE-PRC <= LS-TAKE-PROFIT
039800        SET W-EXIT-JA TO TRUE
039900     END-IF
040000     IF LS-CLOSE-PRC >= LS-STOP-LOSS
040100        SET W-EXIT-JA TO TRUE
040200     END-IF
040300     IF W-VOL14 < W-VOL7
040400        SET W-EXIT-JA TO TRUE
040500     END-IF
040600     IF W-RSI-WERT > K-RSI-SCHWELLE
040700        SET W-EXIT-JA TO TRUE
040800     END-IF
040900
041000     IF W-EXIT-JA
041100        MOVE ZERO TO LS-CURR-POSITION
041200        SET LS-SIGNAL-AUSGELOEST TO TRUE
041300     END-IF
041400     .
041500 F400-99.
041600     EXIT.
041700
041800******************************************************************
041900* Interne Hilfsroutine: das Schlusskursfenster aus LINK-STR-REC
042000* in die Uebergabestruktur der Indikator-Bibliothek kopieren.
042100* Hoch-/Tieflisten bleiben leer (Long-/Short-Exit brauchen ADX
042200* nicht).
042300******************************************************************
042400 G100-FENSTER-UEBERTRAGEN SECTION.
042500 G100-00.
042600     MOVE LS-FENSTER-ANZAHL TO LI-ANZAHL
042700     PERFORM G101-PREIS-KOPIEREN VARYING C4-I1 FROM 1 BY 1
042800             UNTIL C4-I1 > LS-FENSTER-ANZAHL
042900     GO TO G100-99
043000     .
043100 G101-PREIS-KOPIEREN.
043200     MOVE LS-SCHLUSSFENSTER(C4-I1) TO LI-PREISLISTE(C4-I1)
043300     .
043400 G100-99.
043500     EXIT.
043600
043700******************************************************************
043800* ENDE Source-Programm BKTSTR0M
043900******************************************************************
