?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =WSYS022
?SEARCH  =BKTIND0
?SEARCH  =BKTSTR0

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     BKTDRV0O.
000400 AUTHOR.         H-J WEGENER.
000500 INSTALLATION.   ABT. QUANT-BATCH.
000600 DATE-WRITTEN.   1989-10-30.
000700 DATE-COMPILED.
000800 SECURITY.       INTERN.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2005-03-08
001200* Letzte Version   :: C.01.05
001300* Kurzbeschreibung :: Treiber Strategie-Backtest - liest Kurs-
001400* Kurzbeschreibung :: historie, simuliert Long/Short-Handel je
001500* Kurzbeschreibung :: Aktie und druckt Ergebnisbericht
001600* Auftrag          :: BKT-1
001700*
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers. | Datum    | von | Kommentar                             *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.00|1989-10-30| hjw | Neuerstellung: Ladelauf und Allokation BKD0010
002400*A.01.00|1989-12-04| hjw | Tagesschleife und Long-Regeln          BKD0020
002500*       |          |     | (F100/F300) eingebaut, Aufruf BKTSTR0M BKD0030
002600*A.02.00|1990-02-20| hjw | Short-Regeln (F200/F400) ergaenzt      BKD0040
002700*B.00.00|1993-09-05| plm | Portfolio-Aggregation und Kennzahlen   BKD0050
002800*       |          |     | (Drawdown, Sharpe) eingebaut           BKD0060
002900*B.00.01|1995-04-19| plm | Rundung der Zwischenwerte auf 8 Dez.   BKD0070
003000*       |          |     | vereinheitlicht (Wunsch Revision)      BKD0080
003100*C.00.00|1997-01-10| kbr | Fenstergroesse fest auf 15 Beobach-    BKD0090
003200*       |          |     | tungen umgestellt (Auftrag BKT-1)      BKD0100
003300*C.01.00|1997-08-25| kbr | Tabellengroessen auf 30 Aktien / 260   BKD0110
003400*       |          |     | Handelstage je Jahreslauf erweitert    BKD0120
003500*C.01.01|1998-01-05| kbr | Jahr-2000-Pruefung: Handelsdatum im    BKD0130
003600*       |          |     | Kursfile bereits vierstellig (JJJJ-MM- BKD0140
003700*       |          |     | TT), keine Programmaenderung notwendig BKD0150
003800*C.01.02|1999-02-08| dre | Fehlerbehandlung Kursfile ergaenzt     BKD0160
003900*       |          |     | (Z900), Bericht um Max-Drawdown        BKD0170
004000*       |          |     | erweitert (Wunsch Revision)             BKD0180
004100*C.01.03|2001-09-17| mkr | Reservefelder (FILLER) und Anzeige-    BKD0190
004200*       |          |     | REDEFINES in den Uebergabebereichen    BKD0200
004300*       |          |     | ergaenzt (Wartungsvorgabe Systembetr.) BKD0210
004400*C.01.04|2004-06-11| hjw | Z900-DATEIFEHLER auf Standard-Fehler-  BKD0220
004500*       |          |     | meldung ueber WSYS022/GEN-ERROR umge-  BKD0230
004600*       |          |     | stellt (war noch DISPLAY, Revisionsauf-BKD0240
004700*       |          |     | lage einheitl. Fehlerbehandlung)       BKD0250
004800*C.01.05|2005-03-08| hjw | LINK-IND-REC/LINK-STR-REC-Uebergabe-    BKD0260
004900*       |          |     | bereiche auf Feldnamen der Module       BKD0270
005000*       |          |     | umbenannt (LI-/LS-Praefix wie BKTIND0M/ BKD0280
005100*       |          |     | BKTSTR0M, vgl. ANODRV0O/SSFANO0M)       BKD0290
005200*----------------------------------------------------------------*
005300*
005400* Programmbeschreibung
005500* --------------------
005600*
005700* Liest die konsolidierte Kurshistorie (mehrere Aktien, mehrere
005800* Handelstage je Aktie, absteigend nach AKTIE gruppiert und
005900* aufsteigend nach Datum sortiert) von KURSIN und baut je Aktie
006000* eine Tagestabelle auf.  Das Startkapital von 1.000.000,00 wird
006100* zu gleichen Teilen auf die Aktien verteilt.  Fuer jeden Handels-
006200* tag ab dem 15. (Index 14) und je Aktie wird ein Fenster der
006300* letzten 15 Schlusskurse gebildet, LSMA und Gauss-Filter werden
006400* ueber BKTIND0M ermittelt, und die vier Signalregeln (Long-Entry,
006500* Short-Entry, Long-Exit, Short-Exit) werden in dieser Reihenfolge
006600* ueber BKTSTR0M geprueft; bei Signal wird der Handel ausgefuehrt
006700* und Kasse/Bestand fortgeschrieben.  Am Ende wird je Tag der
006800* Portfoliowert aggregiert und daraus Gesamtgewinn, Rendite,
006900* maximaler Drawdown und annualisierte Sharpe-Ratio berechnet und
007000* ausgedruckt.
007100*
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     SWITCH-15 IS ANZEIGE-VERSION
007800         ON STATUS IS SHOW-VERSION
007900     CLASS ALPHNUM IS "0123456789"
008000                      "abcdefghijklmnopqrstuvwxyz"
008100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008200                      " .,;-_!§$%&/=*+".
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT KURSDATEI     ASSIGN TO KURSIN
008700            FILE STATUS   IS FILE-STATUS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100*--------------------------------------------------------------------*
009200* Konsolidierte Tageskursdatei - ein Satz je Aktie und Handelstag,
009300* je Aktie aufsteigend nach Datum sortiert (siehe Programm-
009400* beschreibung).
009500*--------------------------------------------------------------------*
009600 FD  KURSDATEI.
009700 01  KURSDATEI-SATZ.
009800     05  KD-SYMBOL               PIC X(08).
009900     05  KD-DATUM                PIC X(10).
010000     05  KD-DATUM-TEILE REDEFINES KD-DATUM.
010100         10  KD-JAHR             PIC X(04).
010200         10  FILLER              PIC X.
010300         10  KD-MONAT            PIC X(02).
010400         10  FILLER              PIC X.
010500         10  KD-TAG              PIC X(02).
010600     05  KD-OPEN                 PIC S9(07)V9(04).
010700     05  KD-HOCH                 PIC S9(07)V9(04).
010800     05  KD-TIEF                 PIC S9(07)V9(04).
010900     05  KD-SCHLUSS              PIC S9(07)V9(04).
011000     05  KD-ADJ-SCHLUSS          PIC S9(07)V9(04).
011100     05  KD-VOLUMEN              PIC 9(12).
011200     05  FILLER                  PIC X(10).
011300
011400 WORKING-STORAGE SECTION.
011500*--------------------------------------------------------------------*
011600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011700*--------------------------------------------------------------------*
011800 01          COMP-FELDER.
011900     05      C4-I1               PIC S9(04) COMP.
012000     05      C4-I2               PIC S9(04) COMP.
012100     05      C4-TAG              PIC S9(04) COMP.
012200     05      C4-FENSTER-START    PIC S9(04) COMP.
012300     05      C4-MAX-TAGE-AKTUELL PIC S9(04) COMP.
012400     05      C4-ANZ-AKTIEN       PIC S9(04) COMP.
012500     05      C4-WURZEL-Z         PIC S9(04) COMP.
012600     05      C9-SATZZAHL         PIC S9(09) COMP.
012700     05      FILLER              PIC X(04).
012800
012900*--------------------------------------------------------------------*
013000* Display-Felder: Praefix D
013100*--------------------------------------------------------------------*
013200 01          DISPLAY-FELDER.
013300     05      D-NUM4              PIC -9(04).
013400     05      D-NUM9              PIC -9(09).
013500     05      D-STUECK            PIC -9(09).
013600*    ---> Ausfuehrungs-/Marken-Preise fuer Audit-Zeilen, stets
013700*         auf 2 Dezimalstellen gerundet angezeigt (Vorgabe fuer
013800*         den Berichtsteil "execution price to 2 decimals")
013900     05      D-PREIS-1           PIC S9(07)V9(02).
014000     05      D-PREIS-1-ANZEIGE   REDEFINES D-PREIS-1
014100                                 PIC -(6)9.99.
014200     05      D-PREIS-2           PIC S9(07)V9(02).
014300     05      D-PREIS-2-ANZEIGE   REDEFINES D-PREIS-2
014400                                 PIC -(6)9.99.
014500     05      FILLER              PIC X(04).
014600
014700*--------------------------------------------------------------------*
014800* Felder mit konstantem Inhalt: Praefix K
014900*--------------------------------------------------------------------*
015000 01          KONSTANTE-FELDER.
015100     05      K-MODUL             PIC X(08) VALUE "BKTDRV0O".
015200     05      K-PROG-START        PIC X(08) VALUE "C.01.05 ".
015300     05      K-MAX-AKTIEN        PIC S9(04) COMP VALUE 30.
015400     05      K-MAX-TAGE          PIC S9(04) COMP VALUE 260.
015500     05      K-FENSTER-GROESSE   PIC S9(04) COMP VALUE 15.
015600     05      K-LSMA-PERIODE      PIC S9(04) COMP VALUE 14.
015700     05      K-GF-ZYKLUS         PIC S9(04) COMP VALUE 14.
015800     05      K-GF-POLE           PIC S9(04) COMP VALUE 2.
015900     05      K-ANFANGSKAPITAL    PIC S9(09)V9(02)
016000                                 VALUE 1000000.00.
016100     05      K-ANNUALISIERUNG    PIC S9(02)V9(07)
016200                                 VALUE 15.8745079.
016300     05      FILLER              PIC X(04).
016400
016500*----------------------------------------------------------------*
016600* Conditional-Felder
016700*----------------------------------------------------------------*
016800 01          SCHALTER.
016900     05      FILE-STATUS         PIC X(02).
017000          88 FILE-OK                         VALUE "00".
017100          88 FILE-NOK                        VALUE "01" THRU "99".
017200     05      PRG-STATUS          PIC 9.
017300          88 PRG-OK                          VALUE ZERO.
017400          88 PRG-ABBRUCH                     VALUE 2.
017500     05      W-EOF-SW            PIC X.
017600          88 W-KEIN-EOF                      VALUE "N".
017700          88 W-EOF                           VALUE "J".
017800     05      W-ERSTER-SATZ-SW    PIC X.
017900          88 W-ERSTER-SATZ                   VALUE "J".
018000          88 W-NICHT-ERSTER-SATZ              VALUE "N".
018100     05      W-SKIP-TAG-SW       PIC X.
018200          88 W-TAG-UEBERSPRINGEN             VALUE "J".
018300          88 W-TAG-VERARBEITEN               VALUE "N".
018400     05      FILLER              PIC X(01).
018500
018600*--------------------------------------------------------------------*
018700* Parameter fuer Untermodulaufrufe - COPY-Module
018800*--------------------------------------------------------------------*
018900**          ---> fuer Fehlerbeh.
019000     COPY    WSYS022C OF "=MSGLIB".
019100
019200*--------------------------------------------------------------------*
019300* weitere Arbeitsfelder (Praefix W)
019400*--------------------------------------------------------------------*
019500 01          WORK-FELDER.
019600     05      W-VORIGES-SYMBOL    PIC X(08).
019700     05      W-EXEC-PREIS        PIC S9(07)V9(04).
019800     05      W-LSMA-WERT         PIC S9(07)V9(04).
019900     05      W-BOUGHT            PIC S9(12).
020000     05      W-SOLD              PIC S9(12).
020100     05      W-BETRAG            PIC S9(11)V9(08).
020200     05      W-DIFF              PIC S9(09)V9(08).
020300     05      W-SUMME             PIC S9(11)V9(08).
020400     05      W-MITTEL            PIC S9(09)V9(08).
020500     05      W-VARIANZ           PIC S9(09)V9(08).
020600     05      W-STDABW            PIC S9(09)V9(08).
020700     05      W-SHARPE-TAG        PIC S9(03)V9(08).
020800     05      W-SHARPE-JAHR       PIC S9(03)V9(08).
020900     05      W-PEAK              PIC S9(11)V9(08).
021000     05      W-DRAWDOWN          PIC S9(01)V9(08).
021100     05      W-MAX-DRAWDOWN      PIC S9(01)V9(08).
021200     05      W-PNL-GESAMT        PIC S9(11)V9(08).
021300     05      W-ENDKAPITAL        PIC S9(11)V9(08).
021400     05      W-RENDITE-PROZENT   PIC S9(03)V9(08).
021500     05      W-RENDITE-ANZ       PIC S9(04) COMP.
021600     05      W-WURZEL-X          PIC S9(11)V9(08).
021700     05      W-WURZEL-ALT        PIC S9(11)V9(08).
021800     05      W-WURZEL-NEU        PIC S9(11)V9(08).
021900     05      ZEILE               PIC X(80).
022000     05      FILLER              PIC X(04).
022100
022200*--------------------------------------------------------------------*
022300* Berichtsfelder - numerisch mit zugehoerigem Edit-Feld (Praefix
022400* WSB) fuer den Endbericht (B700-BERICHT). Die Edit-Felder sind
022500* REDEFINES der Rechenfelder - so bleibt die Rechengenauigkeit
022600* erhalten, waehrend die Anzeigeform automatisch mitlaeuft.
022700*--------------------------------------------------------------------*
022800 01          WS-BERICHT.
022900     05      WSB-ANFANGSKAPITAL  PIC S9(09)V9(02).
023000     05      WSB-ANFKAP-ANZEIGE  REDEFINES WSB-ANFANGSKAPITAL
023100                                 PIC -(8)9.99.
023200     05      WSB-PNL             PIC S9(09)V9(02).
023300     05      WSB-PNL-ANZEIGE     REDEFINES WSB-PNL
023400                                 PIC -(8)9.99.
023500     05      WSB-ENDKAPITAL      PIC S9(09)V9(02).
023600     05      WSB-ENDKAP-ANZEIGE  REDEFINES WSB-ENDKAPITAL
023700                                 PIC -(8)9.99.
023800     05      WSB-RENDITE         PIC S9(03)V9(02).
023900     05      WSB-RENDITE-ANZEIGE REDEFINES WSB-RENDITE
024000                                 PIC -(3)9.99.
024100     05      WSB-DRAWDOWN        PIC S9(03)V9(02).
024200     05      WSB-DRAWDOWN-ANZEIGE REDEFINES WSB-DRAWDOWN
024300                                 PIC -(3)9.99.
024400     05      WSB-SHARPE          PIC S9(03)V9(06).
024500     05      WSB-SHARPE-ANZEIGE  REDEFINES WSB-SHARPE
024600                                 PIC -(3)9.999999.
024700     05      FILLER              PIC X(08).
024800
024900*--------------------------------------------------------------------*
025000* Aktien-Tabelle - eine Zeile je Aktie mit ihrer Tagestabelle,
025100* dem Positionszustand, dem Kassenbuch und der Liste der taeg-
025200* lichen Positionswerte.
025300*--------------------------------------------------------------------*
025400 01          AKTIEN-TABELLE.
025500     05      AK-ANZAHL           PIC S9(04) COMP.
025600     05      AK-EINTRAG OCCURS 30 TIMES
025700                         INDEXED BY AK-IDX.
025800         10  AK-SYMBOL           PIC X(08).
025900         10  AK-TAGE-ANZAHL      PIC S9(04) COMP.
026000         10  AK-TAGESDATEN OCCURS 260 TIMES
026100                            INDEXED BY TG-IDX.
026200             15  AK-DATUM        PIC X(10).
026300             15  AK-OPEN         PIC S9(07)V9(04).
026400             15  AK-HOCH         PIC S9(07)V9(04).
026500             15  AK-TIEF         PIC S9(07)V9(04).
026600             15  AK-SCHLUSS      PIC S9(07)V9(04).
026700             15  AK-ADJ-SCHLUSS  PIC S9(07)V9(04).
026800             15  AK-VOLUMEN      PIC 9(12).
026900         10  AK-POSITION.
027000             15  AK-ENTRY-PRICE      PIC S9(07)V9(04).
027100             15  AK-TRAILING-PRICE   PIC S9(07)V9(04).
027200             15  AK-TAKE-PROFIT      PIC S9(07)V9(04).
027300             15  AK-STOP-LOSS        PIC S9(07)V9(04).
027400             15  AK-CAPITAL          PIC S9(11)V9(02).
027500             15  AK-CURR-POSITION    PIC S9(01).
027600         10  AK-LEDGER.
027700             15  AK-CASH-BALANCE     PIC S9(11)V9(04).
027800             15  AK-SHARES-HELD      PIC S9(12).
027900         10  AK-WERT-ANZAHL      PIC S9(04) COMP.
028000         10  AK-TAGESWERTE OCCURS 260 TIMES
028100                            PIC S9(11)V9(04).
028200         10  FILLER              PIC X(08).
028300     05      FILLER              PIC X(08).
028400
028500*--------------------------------------------------------------------*
028600* Portfolio-Tabelle - je Tagesindex der aggregierte Portfoliowert
028700* ueber alle Aktien und die daraus abgeleitete Tagesrendite.
028800*--------------------------------------------------------------------*
028900 01          PORTFOLIO-TABELLE.
029000     05      PF-ANZAHL           PIC S9(04) COMP.
029100     05      PF-TAG OCCURS 260 TIMES
029200                     INDEXED BY PF-IDX.
029300         10  PF-TAGESWERT        PIC S9(11)V9(08).
029400         10  PF-TAGESRENDITE     PIC S9(03)V9(08).
029500     05      FILLER              PIC X(08).
029600
029700*--------------------------------------------------------------------*
029800* Fenster-Tabelle - Schluss-/Hoch-/Tiefkurse der laufenden 15
029900* Beobachtungen fuer die aktuelle Aktie/den aktuellen Tag.
030000*--------------------------------------------------------------------*
030100 01          FENSTER-TABELLE.
030200     05      FT-ANZAHL           PIC S9(04) COMP.
030300     05      FT-SCHLUSS OCCURS 15 TIMES
030400                         PIC S9(07)V9(04).
030500     05      FT-HOCH    OCCURS 15 TIMES
030600                         PIC S9(07)V9(04).
030700     05      FT-TIEF    OCCURS 15 TIMES
030800                         PIC S9(07)V9(04).
030900     05      FILLER              PIC X(04).
031000
031100*--------------------------------------------------------------------*
031200* Gauss-Filter-Reihe fuer das laufende Fenster.
031300*--------------------------------------------------------------------*
031400 01          GAUSS-TABELLE.
031500     05      GF-ANZAHL           PIC S9(04) COMP.
031600     05      GF-WERT OCCURS 15 TIMES
031700                      PIC S9(07)V9(08).
031800     05      FILLER              PIC X(04).
031900
032000*--------------------------------------------------------------------*
032100* Uebergabebereich fuer den Aufruf der Indikator-Bibliothek
032200* BKTIND0M.  Haushabitus wie bei ANODRV0O/SSFANO0M: Record- und
032300* Feldnamen 1:1 wie im LINKAGE SECTION des Moduls (LINK-IND-REC,
032400* Praefix LI-); jedes aufrufende Programm deklariert seine eigene
032500* Kopie, keine gemeinsame COPY.
032600*--------------------------------------------------------------------*
032700 01          LINK-IND-REC.
032800     05      LI-HDR.
032900         10  LI-CMD              PIC X(02).
033000         10  LI-RC               PIC S9(04) COMP.
033100     05      LI-DATA.
033200         10  LI-PERIODE          PIC S9(04) COMP.
033300         10  LI-POLE             PIC S9(04) COMP.
033400         10  LI-ANZAHL           PIC S9(04) COMP.
033500         10  LI-PREISLISTE OCCURS 15 TIMES
033600                                 PIC S9(07)V9(08).
033700         10  LI-HOCHLISTE  OCCURS 15 TIMES
033800                                 PIC S9(07)V9(08).
033900         10  LI-TIEFLISTE  OCCURS 15 TIMES
034000                                 PIC S9(07)V9(08).
034100         10  LI-ERGEBNIS         PIC S9(07)V9(08).
034200         10  LI-ERGEBNISANZAHL   PIC S9(04) COMP.
034300         10  LI-ERGEBNISLISTE OCCURS 15 TIMES
034400                                 PIC S9(07)V9(08).
034500     05      FILLER              PIC X(02).
034600
034700*--------------------------------------------------------------------*
034800* Uebergabebereich fuer den Aufruf des Strategie-Moduls BKTSTR0M.
034900* Record- und Feldnamen wie im Modul (LINK-STR-REC, Praefix LS-),
035000* eigene Kopie wie oben bei LINK-IND-REC.
035100*--------------------------------------------------------------------*
035200 01          LINK-STR-REC.
035300     05      LS-HDR.
035400         10  LS-CMD              PIC X(02).
035500         10  LS-RC               PIC S9(04) COMP.
035600     05      LS-DATA.
035700         10  LS-POSITION.
035800             15  LS-ENTRY-PRICE      PIC S9(07)V9(04).
035900             15  LS-TRAILING-PRICE   PIC S9(07)V9(04).
036000             15  LS-TAKE-PROFIT      PIC S9(07)V9(04).
036100             15  LS-STOP-LOSS        PIC S9(07)V9(04).
036200             15  LS-CAPITAL          PIC S9(11)V9(02).
036300             15  LS-CURR-POSITION    PIC S9(01).
036400         10  LS-CLOSE-PRC        PIC S9(07)V9(04).
036500         10  LS-LSMA-WERT        PIC S9(07)V9(04).
036600         10  LS-FENSTER-ANZAHL   PIC S9(04) COMP.
036700         10  LS-SCHLUSSFENSTER OCCURS 15 TIMES
036800                                 PIC S9(07)V9(04).
036900         10  LS-GF-ANZAHL        PIC S9(04) COMP.
037000         10  LS-GAUSSFENSTER   OCCURS 15 TIMES
037100                                 PIC S9(07)V9(04).
037200         10  LS-SIGNAL           PIC X.
037300             88 LS-SIGNAL-AUSGELOEST  VALUE "J".
037400             88 LS-SIGNAL-KEIN        VALUE "N".
037500         10  LS-VOL14-AUDIT      PIC S9(07)V9(04).
037600     05      FILLER              PIC X(02).
037700
037800 PROCEDURE DIVISION.
037900******************************************************************
038000* Steuerungs-Section
038100******************************************************************
038200 A100-STEUERUNG SECTION.
038300 A100-00.
038400     IF  SHOW-VERSION
038500         DISPLAY K-MODUL " Stand " K-PROG-START
038600         STOP RUN
038700     END-IF
038800
038900     PERFORM B000-VORLAUF
039000     IF PRG-OK
039100        PERFORM B100-VERARBEITUNG
039200     END-IF
039300     PERFORM B090-ENDE
039400     STOP RUN
039500     .
039600 A100-99.
039700     EXIT.
039800
039900******************************************************************
040000* Vorlauf: Felder initialisieren, Kursdatei oeffnen und laden
040100******************************************************************
040200 B000-VORLAUF SECTION.
040300 B000-00.
040400     PERFORM C000-INIT
040500     PERFORM C100-KURSE-LADEN
040600     IF PRG-OK
040700        PERFORM C200-ALLOKATION-INIT
040800     END-IF
040900     .
041000 B000-99.
041100     EXIT.
041200
041300******************************************************************
041400* Ende: Abschlussmeldung
041500******************************************************************
041600 B090-ENDE SECTION.
041700 B090-00.
041800     IF PRG-ABBRUCH
041900        DISPLAY "   >>> ABBRUCH !!! <<< aus >"
042000                K-MODUL "<"
042100     END-IF
042200     .
042300 B090-99.
042400     EXIT.
042500
042600******************************************************************
042700* Verarbeitung: Tagesschleife, Aggregation, Kennzahlen, Bericht
042800******************************************************************
042900 B100-VERARBEITUNG SECTION.
043000 B100-00.
043100     PERFORM B200-TAGESSCHLEIFE
043200     PERFORM B500-PORTFOLIO-AGGREGATION
043300     PERFORM B600-KENNZAHLEN
043400     PERFORM B700-BERICHT
043500     .
043600 B100-99.
043700     EXIT.
043800
043900******************************************************************
044000* Tagesschleife - Tagesindex laeuft von 14 (15. Handelstag,
044100* nullbasiert) bis C4-MAX-TAGE-AKTUELL minus 1.
044200******************************************************************
044300 B200-TAGESSCHLEIFE SECTION.
044400 B200-00.
044500     PERFORM B210-AKTIE-SCHLEIFE VARYING C4-TAG FROM 14 BY 1
044600             UNTIL C4-TAG >= C4-MAX-TAGE-AKTUELL
044700     .
044800 B200-99.
044900     EXIT.
045000
045100******************************************************************
045200* Aktienschleife - je Handelstag ueber alle geladenen Aktien;
045300* eine Aktie ohne Datensatz an diesem Tagesindex wird
045400* uebersprungen.
045500******************************************************************
045600 B210-AKTIE-SCHLEIFE SECTION.
045700 B210-00.
045800     PERFORM B211-AKTIE-PRUEFEN VARYING C4-I1 FROM 1 BY 1
045900             UNTIL C4-I1 > AK-ANZAHL
046000     GO TO B210-99
046100     .
046200 B211-AKTIE-PRUEFEN.
046300     IF C4-TAG >= AK-TAGE-ANZAHL(C4-I1)
046400        CONTINUE
046500     ELSE
046600        PERFORM B220-TAG-VERARBEITEN
046700     END-IF
046800     .
046900 B210-99.
047000     EXIT.
047100
047200******************************************************************
047300* Tagesverarbeitung einer Aktie: Fenster bilden, LSMA und Gauss-
047400* Filter ermitteln, Ausfuehrungskurs pruefen, die vier Signal-
047500* regeln in fester Reihenfolge anwenden, Positionswert anhaengen.
047600******************************************************************
047700 B220-TAG-VERARBEITEN SECTION.
047800 B220-00.
047900     PERFORM C300-FENSTER-AUFBAUEN
048000
048100     MOVE AK-ADJ-SCHLUSS(C4-I1, C4-TAG + 1) TO W-EXEC-PREIS
048200     IF W-EXEC-PREIS <= ZERO
048300        GO TO B220-99
048400     END-IF
048500
048600*    ---> LSMA ueber das Fenster (Periode 14)
048700     INITIALIZE LINK-IND-REC
048800     MOVE "LS"              TO LI-CMD
048900     MOVE K-LSMA-PERIODE    TO LI-PERIODE
049000     MOVE FT-ANZAHL         TO LI-ANZAHL
049100     MOVE FT-SCHLUSS(1)     TO LI-PREISLISTE(1)
049200     PERFORM B221-FENSTER-IN-LI-KOPIEREN VARYING C4-I2 FROM 1 BY 1
049300             UNTIL C4-I2 > FT-ANZAHL
049400     CALL "BKTIND0M" USING LINK-IND-REC
049500     MOVE LI-ERGEBNIS       TO W-LSMA-WERT
049600
049700*    ---> Gauss-Filter ueber das Fenster (Zyklus 14, 2 Pole)
049800     INITIALIZE LINK-IND-REC
049900     MOVE "GF"              TO LI-CMD
050000     MOVE K-GF-ZYKLUS       TO LI-PERIODE
050100     MOVE K-GF-POLE         TO LI-POLE
050200     MOVE FT-ANZAHL         TO LI-ANZAHL
050300     PERFORM B221-FENSTER-IN-LI-KOPIEREN VARYING C4-I2 FROM 1 BY 1
050400             UNTIL C4-I2 > FT-ANZAHL
050500     CALL "BKTIND0M" USING LINK-IND-REC
050600     MOVE LI-ERGEBNISANZAHL TO GF-ANZAHL
050700     PERFORM B222-GAUSSREIHE-UEBERNEHMEN VARYING C4-I2 FROM 1 BY 1
050800             UNTIL C4-I2 > GF-ANZAHL
050900
051000*    ---> die vier Signalregeln in fester Reihenfolge: Long-
051100*         Entry, Short-Entry, Long-Exit, Short-Exit.  Ein Long-
051200*         Exit kann am selben Tag wie ein Long-Entry ausgeloest
051300*         werden, weil jede Regel den aktuellen Zustand neu
051400*         liest (siehe Programmbeschreibung BKTSTR0M).
051500     PERFORM G100-STRATEGIE-UEBERGABE-FUELLEN
051600     MOVE "LE" TO LS-CMD
051700     CALL "BKTSTR0M" USING LINK-STR-REC
051800     PERFORM G200-STRATEGIE-ERGEBNIS-UEBERNEHMEN
051900     IF LS-SIGNAL-AUSGELOEST
052000        PERFORM D100-LONG-ENTRY-AUSFUEHREN
052100     END-IF
052200
052300     PERFORM G100-STRATEGIE-UEBERGABE-FUELLEN
052400     MOVE "SE" TO LS-CMD
052500     CALL "BKTSTR0M" USING LINK-STR-REC
052600     PERFORM G200-STRATEGIE-ERGEBNIS-UEBERNEHMEN
052700     IF LS-SIGNAL-AUSGELOEST
052800        PERFORM D200-SHORT-ENTRY-AUSFUEHREN
052900     END-IF
053000
053100     PERFORM G100-STRATEGIE-UEBERGABE-FUELLEN
053200     MOVE "LX" TO LS-CMD
053300     CALL "BKTSTR0M" USING LINK-STR-REC
053400     PERFORM G200-STRATEGIE-ERGEBNIS-UEBERNEHMEN
053500     IF LS-SIGNAL-AUSGELOEST
053600        PERFORM D300-LONG-EXIT-AUSFUEHREN
053700     END-IF
053800
053900     PERFORM G100-STRATEGIE-UEBERGABE-FUELLEN
054000     MOVE "SX" TO LS-CMD
054100     CALL "BKTSTR0M" USING LINK-STR-REC
054200     PERFORM G200-STRATEGIE-ERGEBNIS-UEBERNEHMEN
054300     IF LS-SIGNAL-AUSGELOEST
054400        PERFORM D400-SHORT-EXIT-AUSFUEHREN
054500     END-IF
054600
054700*    ---> Positionswert des Tages anhaengen
054800     ADD 1 TO AK-WERT-ANZAHL(C4-I1)
054900     COMPUTE AK-TAGESWERTE(C4-I1, AK-WERT-ANZAHL(C4-I1)) ROUNDED =
055000             AK-CASH-BALANCE(C4-I1)
055100             + (W-EXEC-PREIS * AK-SHARES-HELD(C4-I1))
055200     GO TO B220-99
055300     .
055400 B221-FENSTER-IN-LI-KOPIEREN.
055500     MOVE FT-SCHLUSS(C4-I2) TO LI-PREISLISTE(C4-I2)
055600     .
055700 B222-GAUSSREIHE-UEBERNEHMEN.
055800     MOVE LI-ERGEBNISLISTE(C4-I2) TO GF-WERT(C4-I2)
055900     .
056000 B220-99.
056100     EXIT.
056200
056300******************************************************************
056400* Fenster der letzten 15 Beobachtungen (Schluss/Hoch/Tief) fuer
056500* Aktie C4-I1, Tagesindex C4-TAG bilden. Fensterstart =
056600* max(0, TAG-14).
056700******************************************************************
056800 C300-FENSTER-AUFBAUEN SECTION.
056900 C300-00.
057000     IF C4-TAG < 14
057100        MOVE ZERO TO C4-FENSTER-START
057200     ELSE
057300        COMPUTE C4-FENSTER-START = C4-TAG - 14
057400     END-IF
057500
057600     MOVE ZERO TO FT-ANZAHL
057700     PERFORM C301-FENSTERZEILE-FUELLEN
057800             VARYING C4-I2 FROM C4-FENSTER-START BY 1
057900             UNTIL C4-I2 > C4-TAG
058000     GO TO C300-99
058100     .
058200 C301-FENSTERZEILE-FUELLEN.
058300     ADD 1 TO FT-ANZAHL
058400     MOVE AK-SCHLUSS(C4-I1, C4-I2 + 1)
058500                                 TO FT-SCHLUSS(FT-ANZAHL)
058600     MOVE AK-HOCH(C4-I1, C4-I2 + 1)
058700                                 TO FT-HOCH(FT-ANZAHL)
058800     MOVE AK-TIEF(C4-I1, C4-I2 + 1)
058900                                 TO FT-TIEF(FT-ANZAHL)
059000     .
059100 C300-99.
059200     EXIT.
059300
059400******************************************************************
059500* Long-Entry ausfuehren: BOUGHT = min(Kasse/Ausfuehrungskurs
059600* abgeschnitten, Tagesvolumen).
059700******************************************************************
059800 D100-LONG-ENTRY-AUSFUEHREN SECTION.
059900 D100-00.
060000     DIVIDE AK-CASH-BALANCE(C4-I1) BY W-EXEC-PREIS
060100            GIVING W-BOUGHT
060200     IF W-BOUGHT > AK-VOLUMEN(C4-I1, C4-TAG + 1)
060300        MOVE AK-VOLUMEN(C4-I1, C4-TAG + 1) TO W-BOUGHT
060400     END-IF
060500
060600     ADD W-BOUGHT TO AK-SHARES-HELD(C4-I1)
060700     COMPUTE AK-CASH-BALANCE(C4-I1) ROUNDED =
060800             AK-CASH-BALANCE(C4-I1) - (W-EXEC-PREIS * W-BOUGHT)
060900
061000     MOVE W-BOUGHT     TO D-STUECK
061100     MOVE W-EXEC-PREIS TO D-PREIS-1
061200     STRING "AKTIE " AK-SYMBOL(C4-I1) DELIMITED BY SIZE
061300            " LONG-ENTRY GEKAUFT " D-STUECK DELIMITED BY SIZE
061400            " ZU " D-PREIS-1-ANZEIGE DELIMITED BY SIZE
061500       INTO ZEILE
061600     DISPLAY ZEILE
061700     .
061800 D100-99.
061900     EXIT.
062000
062100******************************************************************
062200* Short-Entry ausfuehren: SOLD = min(Bestand, Tagesvolumen).
062300******************************************************************
062400 D200-SHORT-ENTRY-AUSFUEHREN SECTION.
062500 D200-00.
062600     MOVE AK-SHARES-HELD(C4-I1) TO W-SOLD
062700     IF W-SOLD > AK-VOLUMEN(C4-I1, C4-TAG + 1)
062800        MOVE AK-VOLUMEN(C4-I1, C4-TAG + 1) TO W-SOLD
062900     END-IF
063000
063100     SUBTRACT W-SOLD FROM AK-SHARES-HELD(C4-I1)
063200     COMPUTE AK-CASH-BALANCE(C4-I1) ROUNDED =
063300             AK-CASH-BALANCE(C4-I1) + (W-EXEC-PREIS * W-SOLD)
063400
063500     MOVE W-SOLD       TO D-STUECK
063600     MOVE W-EXEC-PREIS TO D-PREIS-1
063700     STRING "AKTIE " AK-SYMBOL(C4-I1) DELIMITED BY SIZE
063800            " SHORT-ENTRY VERKAUFT " D-STUECK DELIMITED BY SIZE
063900            " ZU " D-PREIS-1-ANZEIGE DELIMITED BY SIZE
064000       INTO ZEILE
064100     DISPLAY ZEILE
064200     .
064300 D200-99.
064400     EXIT.
064500
064600******************************************************************
064700* Long-Exit ausfuehren: gesamter Bestand wird verkauft.
064800******************************************************************
064900 D300-LONG-EXIT-AUSFUEHREN SECTION.
065000 D300-00.
065100     MOVE AK-SHARES-HELD(C4-I1) TO W-SOLD
065200     MOVE ZERO TO AK-SHARES-HELD(C4-I1)
065300     COMPUTE AK-CASH-BALANCE(C4-I1) ROUNDED =
065400             AK-CASH-BALANCE(C4-I1) + (W-EXEC-PREIS * W-SOLD)
065500
065600     MOVE W-SOLD       TO D-STUECK
065700     MOVE W-EXEC-PREIS TO D-PREIS-1
065800     STRING "AKTIE " AK-SYMBOL(C4-I1) DELIMITED BY SIZE
065900            " LONG-EXIT VERKAUFT " D-STUECK DELIMITED BY SIZE
066000            " ZU " D-PREIS-1-ANZEIGE DELIMITED BY SIZE
066100       INTO ZEILE
066200     DISPLAY ZEILE
066300     .
066400 D300-99.
066500     EXIT.
066600
066700******************************************************************
066800* Short-Exit ausfuehren (Eindecken): BOUGHT = min(Kasse/Kurs
066900* abgeschnitten, Tagesvolumen). Zusaetzlich Revisions-Audit-
067000* Zeile mit Kurs/Take-Profit/Stop-Loss/Volatilitaet.
067100******************************************************************
067200 D400-SHORT-EXIT-AUSFUEHREN SECTION.
067300 D400-00.
067400     DIVIDE AK-CASH-BALANCE(C4-I1) BY W-EXEC-PREIS
067500            GIVING W-BOUGHT
067600     IF W-BOUGHT > AK-VOLUMEN(C4-I1, C4-TAG + 1)
067700        MOVE AK-VOLUMEN(C4-I1, C4-TAG + 1) TO W-BOUGHT
067800     END-IF
067900
068000     ADD W-BOUGHT TO AK-SHARES-HELD(C4-I1)
068100     COMPUTE AK-CASH-BALANCE(C4-I1) ROUNDED =
068200             AK-CASH-BALANCE(C4-I1) - (W-EXEC-PREIS * W-BOUGHT)
068300
068400     MOVE W-BOUGHT     TO D-STUECK
068500     MOVE W-EXEC-PREIS TO D-PREIS-1
068600     STRING "AKTIE " AK-SYMBOL(C4-I1) DELIMITED BY SIZE
068700            " SHORT-EXIT EINGEDECKT " D-STUECK DELIMITED BY SIZE
068800            " ZU " D-PREIS-1-ANZEIGE DELIMITED BY SIZE
068900       INTO ZEILE
069000     DISPLAY ZEILE
069100
069200*    ---> Revisions-Audit-Zeile: Marken und Volatilitaet, siehe
069300*         Aenderung C.01.02
069400     MOVE AK-TAKE-PROFIT(C4-I1) TO D-PREIS-1
069500     MOVE AK-STOP-LOSS(C4-I1)   TO D-PREIS-2
069600     STRING "  -> TP=" D-PREIS-1-ANZEIGE DELIMITED BY SIZE
069700            " SL="     D-PREIS-2-ANZEIGE DELIMITED BY SIZE
069800            " VOL14="  LS-VOL14-AUDIT    DELIMITED BY SIZE
069900       INTO ZEILE
070000     DISPLAY ZEILE
070100     .
070200 D400-99.
070300     EXIT.
070400
070500******************************************************************
070600* Portfolio-Aggregation: je Tagsslot 1..(C4-MAX-TAGE-AKTUELL-14)
070700* Summe der Positionswerte aller Aktien, die fuer diesen Slot
070800* einen Eintrag haben.
070900******************************************************************
071000 B500-PORTFOLIO-AGGREGATION SECTION.
071100 B500-00.
071200     COMPUTE C4-I2 = C4-MAX-TAGE-AKTUELL - 14
071300     IF C4-I2 < 1
071400        MOVE ZERO TO PF-ANZAHL
071500        GO TO B500-99
071600     END-IF
071700
071800     MOVE C4-I2 TO PF-ANZAHL
071900     PERFORM B501-TAGSSLOT-AGGREGIEREN VARYING C4-I2 FROM 1 BY 1
072000             UNTIL C4-I2 > PF-ANZAHL
072100     GO TO B500-99
072200     .
072300 B501-TAGSSLOT-AGGREGIEREN.
072400     MOVE ZERO TO PF-TAGESWERT(C4-I2)
072500     PERFORM B502-AKTIENWERT-ADDIEREN VARYING C4-I1 FROM 1 BY 1
072600             UNTIL C4-I1 > AK-ANZAHL
072700     .
072800 B502-AKTIENWERT-ADDIEREN.
072900     IF C4-I2 <= AK-WERT-ANZAHL(C4-I1)
073000        ADD AK-TAGESWERTE(C4-I1, C4-I2)
073100                            TO PF-TAGESWERT(C4-I2)
073200     END-IF
073300     .
073400 B500-99.
073500     EXIT.
073600
073700******************************************************************
073800* Kennzahlen: Tagesrenditen, Mittelwert, Standardabweichung,
073900* Sharpe-Ratio (taeglich und annualisiert), maximaler Drawdown,
074000* Gesamtgewinn und Rendite in Prozent.
074100******************************************************************
074200 B600-KENNZAHLEN SECTION.
074300 B600-00.
074400     IF PF-ANZAHL < 1
074500        MOVE ZERO TO W-PNL-GESAMT W-SHARPE-JAHR W-MAX-DRAWDOWN
074600        GO TO B600-90
074700     END-IF
074800
074900*    ---> Tagesrenditen RET(i) = (V(i)-V(i-1)) / V(i-1)
075000     MOVE ZERO TO W-RENDITE-ANZ W-SUMME
075100     PERFORM B601-RENDITE-BILDEN VARYING C4-I2 FROM 2 BY 1
075200             UNTIL C4-I2 > PF-ANZAHL
075300
075400     IF W-RENDITE-ANZ = ZERO
075500        MOVE ZERO TO W-SHARPE-JAHR
075600     ELSE
075700        DIVIDE W-SUMME BY W-RENDITE-ANZ GIVING W-MITTEL ROUNDED
075800
075900        MOVE ZERO TO W-VARIANZ
076000        PERFORM B602-VARIANZ-BILDEN VARYING C4-I2 FROM 2 BY 1
076100                UNTIL C4-I2 > PF-ANZAHL
076200        DIVIDE W-VARIANZ BY W-RENDITE-ANZ GIVING W-VARIANZ ROUNDED
076300        MOVE W-VARIANZ TO W-WURZEL-X
076400        PERFORM U500-WURZEL-ZIEHEN
076500        MOVE W-WURZEL-NEU TO W-STDABW
076600
076700        IF W-STDABW = ZERO
076800           MOVE ZERO TO W-SHARPE-TAG
076900        ELSE
077000           DIVIDE W-MITTEL BY W-STDABW
077100                  GIVING W-SHARPE-TAG ROUNDED
077200        END-IF
077300        COMPUTE W-SHARPE-JAHR ROUNDED =
077400                W-SHARPE-TAG * K-ANNUALISIERUNG
077500     END-IF
077600
077700*    ---> maximaler Drawdown - laufendes Maximum (PEAK) verfolgen
077800     MOVE PF-TAGESWERT(1) TO W-PEAK
077900     MOVE ZERO TO W-MAX-DRAWDOWN
078000     PERFORM B603-DRAWDOWN-SCHRITT VARYING C4-I2 FROM 1 BY 1
078100             UNTIL C4-I2 > PF-ANZAHL
078200
078300*    ---> Gesamtgewinn und Rendite in Prozent
078400     COMPUTE W-PNL-GESAMT ROUNDED =
078500             PF-TAGESWERT(PF-ANZAHL) - K-ANFANGSKAPITAL
078600     GO TO B600-90
078700     .
078800 B601-RENDITE-BILDEN.
078900     IF PF-TAGESWERT(C4-I2 - 1) NOT = ZERO
079000        COMPUTE PF-TAGESRENDITE(C4-I2) ROUNDED =
079100           (PF-TAGESWERT(C4-I2) - PF-TAGESWERT(C4-I2 - 1))
079200           / PF-TAGESWERT(C4-I2 - 1)
079300        ADD 1 TO W-RENDITE-ANZ
079400        ADD PF-TAGESRENDITE(C4-I2) TO W-SUMME
079500     END-IF
079600     .
079700 B602-VARIANZ-BILDEN.
079800     IF PF-TAGESWERT(C4-I2 - 1) NOT = ZERO
079900        COMPUTE W-DIFF ROUNDED =
080000                PF-TAGESRENDITE(C4-I2) - W-MITTEL
080100        COMPUTE W-VARIANZ ROUNDED =
080200                W-VARIANZ + (W-DIFF * W-DIFF)
080300     END-IF
080400     .
080500 B603-DRAWDOWN-SCHRITT.
080600     IF PF-TAGESWERT(C4-I2) > W-PEAK
080700        MOVE PF-TAGESWERT(C4-I2) TO W-PEAK
080800     END-IF
080900     IF W-PEAK > ZERO
081000        COMPUTE W-DRAWDOWN ROUNDED =
081100                (W-PEAK - PF-TAGESWERT(C4-I2)) / W-PEAK
081200        IF W-DRAWDOWN > W-MAX-DRAWDOWN
081300           MOVE W-DRAWDOWN TO W-MAX-DRAWDOWN
081400        END-IF
081500     END-IF
081600     .
081700 B600-90.
081800     COMPUTE W-ENDKAPITAL ROUNDED =
081900             K-ANFANGSKAPITAL + W-PNL-GESAMT
082000     COMPUTE W-RENDITE-PROZENT ROUNDED =
082100             (W-PNL-GESAMT / K-ANFANGSKAPITAL) * 100
082200     .
082300 B600-99.
082400     EXIT.
082500
082600******************************************************************
082700* Interne Hilfsroutine: Quadratwurzel nach Newton/Heron.
082800* Eingabe W-WURZEL-X, Ergebnis W-WURZEL-NEU.
082900******************************************************************
083000 U500-WURZEL-ZIEHEN SECTION.
083100 U500-00.
083200     IF W-WURZEL-X <= ZERO
083300        MOVE ZERO TO W-WURZEL-NEU
083400        GO TO U500-99
083500     END-IF
083600
083700     MOVE W-WURZEL-X TO W-WURZEL-ALT
083800     PERFORM U501-ITERATIONS-SCHRITT VARYING C4-WURZEL-Z FROM 1 BY 1
083900             UNTIL C4-WURZEL-Z > 12
084000     GO TO U500-99
084100     .
084200 U501-ITERATIONS-SCHRITT.
084300     COMPUTE W-WURZEL-NEU ROUNDED =
084400        (W-WURZEL-ALT + (W-WURZEL-X / W-WURZEL-ALT)) / 2
084500     MOVE W-WURZEL-NEU TO W-WURZEL-ALT
084600     .
084700 U500-99.
084800     EXIT.
084900
085000******************************************************************
085100* Ergebnisbericht ausdrucken
085200******************************************************************
085300 B700-BERICHT SECTION.
085400 B700-00.
085500     MOVE K-ANFANGSKAPITAL          TO WSB-ANFANGSKAPITAL
085600     COMPUTE WSB-PNL      ROUNDED = W-PNL-GESAMT
085700     COMPUTE WSB-ENDKAPITAL ROUNDED = W-ENDKAPITAL
085800     COMPUTE WSB-RENDITE  ROUNDED = W-RENDITE-PROZENT
085900     COMPUTE WSB-DRAWDOWN ROUNDED = W-MAX-DRAWDOWN * 100
086000     COMPUTE WSB-SHARPE   ROUNDED = W-SHARPE-JAHR
086100
086200     DISPLAY "Backtest Results:"
086300     STRING "Initial Capital: $" WSB-ANFKAP-ANZEIGE
086400                                  DELIMITED BY SIZE
086500       INTO ZEILE
086600     DISPLAY ZEILE
086700     STRING "Total P&L: $" WSB-PNL-ANZEIGE DELIMITED BY SIZE
086800       INTO ZEILE
086900     DISPLAY ZEILE
087000     STRING "Final Capital: $" WSB-ENDKAP-ANZEIGE
087100                                DELIMITED BY SIZE
087200       INTO ZEILE
087300     DISPLAY ZEILE
087400     STRING "Return: " WSB-RENDITE-ANZEIGE "%" DELIMITED BY SIZE
087500       INTO ZEILE
087600     DISPLAY ZEILE
087700     STRING "Max Drawdown: " WSB-DRAWDOWN-ANZEIGE "%"
087800                              DELIMITED BY SIZE
087900       INTO ZEILE
088000     DISPLAY ZEILE
088100     STRING "Annualized Sharpe Ratio: " WSB-SHARPE-ANZEIGE
088200                              DELIMITED BY SIZE
088300       INTO ZEILE
088400     DISPLAY ZEILE
088500     .
088600 B700-99.
088700     EXIT.
088800
088900******************************************************************
089000* Initialisierung von Feldern und Tabellen
089100******************************************************************
089200 C000-INIT SECTION.
089300 C000-00.
089400     INITIALIZE SCHALTER
089500                AKTIEN-TABELLE
089600                PORTFOLIO-TABELLE
089700                WORK-FELDER
089800                WS-BERICHT
089900
090000     SET PRG-OK             TO TRUE
090100     SET W-KEIN-EOF         TO TRUE
090200     SET W-ERSTER-SATZ      TO TRUE
090300     MOVE SPACES            TO W-VORIGES-SYMBOL
090400     MOVE ZERO              TO C9-SATZZAHL
090500     .
090600 C000-99.
090700     EXIT.
090800
090900******************************************************************
091000* Kursdatei laden: je Aktie (Kontrollwechsel auf KD-SYMBOL) eine
091100* Zeile in AKTIEN-TABELLE anlegen und deren Tagesdaten fuellen.
091200* Initialallokation und Positionszustand werden erst in
091300* C200-ALLOKATION-INIT gesetzt.
091400******************************************************************
091500 C100-KURSE-LADEN SECTION.
091600 C100-00.
091700     OPEN INPUT KURSDATEI
091800     IF NOT FILE-OK
091900        PERFORM Z900-DATEIFEHLER
092000        GO TO C100-99
092100     END-IF
092200
092300     READ KURSDATEI AT END SET W-EOF TO TRUE END-READ
092400     IF NOT W-EOF AND NOT FILE-OK
092500        PERFORM Z900-DATEIFEHLER
092600     END-IF
092700
092800     PERFORM C101-KURSSATZ-UEBERNEHMEN UNTIL W-EOF OR PRG-ABBRUCH
092900
093000     CLOSE KURSDATEI
093100     GO TO C100-99
093200     .
093300 C101-KURSSATZ-UEBERNEHMEN.
093400     ADD 1 TO C9-SATZZAHL
093500     IF W-ERSTER-SATZ OR KD-SYMBOL NOT = W-VORIGES-SYMBOL
093600        ADD 1 TO AK-ANZAHL
093700        SET AK-IDX TO AK-ANZAHL
093800        MOVE KD-SYMBOL     TO AK-SYMBOL(AK-IDX)
093900        MOVE ZERO          TO AK-TAGE-ANZAHL(AK-IDX)
094000        MOVE KD-SYMBOL     TO W-VORIGES-SYMBOL
094100        SET W-NICHT-ERSTER-SATZ TO TRUE
094200     END-IF
094300
094400     ADD 1 TO AK-TAGE-ANZAHL(AK-IDX)
094500     SET TG-IDX TO AK-TAGE-ANZAHL(AK-IDX)
094600     MOVE KD-DATUM       TO AK-DATUM(AK-IDX, TG-IDX)
094700     MOVE KD-OPEN        TO AK-OPEN(AK-IDX, TG-IDX)
094800     MOVE KD-HOCH        TO AK-HOCH(AK-IDX, TG-IDX)
094900     MOVE KD-TIEF        TO AK-TIEF(AK-IDX, TG-IDX)
095000     MOVE KD-SCHLUSS     TO AK-SCHLUSS(AK-IDX, TG-IDX)
095100     MOVE KD-ADJ-SCHLUSS TO AK-ADJ-SCHLUSS(AK-IDX, TG-IDX)
095200     MOVE KD-VOLUMEN     TO AK-VOLUMEN(AK-IDX, TG-IDX)
095300
095400     READ KURSDATEI AT END SET W-EOF TO TRUE END-READ
095500     IF NOT W-EOF AND NOT FILE-OK
095600        PERFORM Z900-DATEIFEHLER
095700     END-IF
095800     .
095900 C100-99.
096000     EXIT.
096100
096200******************************************************************
096300* Anfangsallokation: Startkapital gleichmaessig auf alle
096400* geladenen Aktien verteilt; Positionszustand glatt, Kasse und
096500* Bestand gesetzt.
096600******************************************************************
096700 C200-ALLOKATION-INIT SECTION.
096800 C200-00.
096900     IF AK-ANZAHL = ZERO
097000        DISPLAY "Keine Kursdaten geladen - Programm-Abbruch"
097100        SET PRG-ABBRUCH TO TRUE
097200        GO TO C200-99
097300     END-IF
097400
097500     MOVE AK-ANZAHL TO C4-ANZ-AKTIEN
097600     DIVIDE K-ANFANGSKAPITAL BY C4-ANZ-AKTIEN
097700            GIVING W-BETRAG ROUNDED
097800
097900     PERFORM C201-AKTIE-ALLOKIEREN VARYING C4-I1 FROM 1 BY 1
098000             UNTIL C4-I1 > AK-ANZAHL
098100     GO TO C200-99
098200     .
098300 C201-AKTIE-ALLOKIEREN.
098400     MOVE W-BETRAG            TO AK-CAPITAL(C4-I1)
098500     MOVE W-BETRAG            TO AK-CASH-BALANCE(C4-I1)
098600     MOVE ZERO                TO AK-SHARES-HELD(C4-I1)
098700     MOVE ZERO                TO AK-CURR-POSITION(C4-I1)
098800     MOVE ZERO                TO AK-ENTRY-PRICE(C4-I1)
098900     MOVE ZERO                TO AK-TRAILING-PRICE(C4-I1)
099000     MOVE ZERO                TO AK-TAKE-PROFIT(C4-I1)
099100     MOVE ZERO                TO AK-STOP-LOSS(C4-I1)
099200     MOVE ZERO                TO AK-WERT-ANZAHL(C4-I1)
099300     IF AK-TAGE-ANZAHL(C4-I1) > C4-MAX-TAGE-AKTUELL
099400        MOVE AK-TAGE-ANZAHL(C4-I1) TO C4-MAX-TAGE-AKTUELL
099500     END-IF
099600     .
099700 C200-99.
099800     EXIT.
099900
100000******************************************************************
100100* Interne Hilfsroutine: Uebergabestruktur fuer BKTSTR0M mit dem
100200* aktuellen Positionszustand, Schlusskurs, LSMA und den beiden
100300* Fensterreihen fuellen.
100400******************************************************************
100500 G100-STRATEGIE-UEBERGABE-FUELLEN SECTION.
100600 G100-00.
100700     INITIALIZE LINK-STR-REC
100800     MOVE AK-ENTRY-PRICE(C4-I1)     TO LS-ENTRY-PRICE
100900     MOVE AK-TRAILING-PRICE(C4-I1)  TO LS-TRAILING-PRICE
101000     MOVE AK-TAKE-PROFIT(C4-I1)     TO LS-TAKE-PROFIT
101100     MOVE AK-STOP-LOSS(C4-I1)       TO LS-STOP-LOSS
101200     MOVE AK-CAPITAL(C4-I1)         TO LS-CAPITAL
101300     MOVE AK-CURR-POSITION(C4-I1)   TO LS-CURR-POSITION
101400     MOVE AK-SCHLUSS(C4-I1, C4-TAG + 1) TO LS-CLOSE-PRC
101500     MOVE W-LSMA-WERT               TO LS-LSMA-WERT
101600     MOVE FT-ANZAHL                 TO LS-FENSTER-ANZAHL
101700     PERFORM G101-SCHLUSSFENSTER-KOPIEREN VARYING C4-I2 FROM 1 BY 1
101800             UNTIL C4-I2 > FT-ANZAHL
101900     MOVE GF-ANZAHL                 TO LS-GF-ANZAHL
102000     PERFORM G102-GAUSSFENSTER-KOPIEREN VARYING C4-I2 FROM 1 BY 1
102100             UNTIL C4-I2 > GF-ANZAHL
102200     GO TO G100-99
102300     .
102400 G101-SCHLUSSFENSTER-KOPIEREN.
102500     MOVE FT-SCHLUSS(C4-I2)      TO LS-SCHLUSSFENSTER(C4-I2)
102600     .
102700 G102-GAUSSFENSTER-KOPIEREN.
102800     MOVE GF-WERT(C4-I2)         TO LS-GAUSSFENSTER(C4-I2)
102900     .
103000 G100-99.
103100     EXIT.
103200
103300******************************************************************
103400* Interne Hilfsroutine: Positionszustand nach dem Aufruf von
103500* BKTSTR0M in die Aktien-Tabelle zurueckschreiben.
103600******************************************************************
103700 G200-STRATEGIE-ERGEBNIS-UEBERNEHMEN SECTION.
103800 G200-00.
103900     MOVE LS-ENTRY-PRICE     TO AK-ENTRY-PRICE(C4-I1)
104000     MOVE LS-TRAILING-PRICE  TO AK-TRAILING-PRICE(C4-I1)
104100     MOVE LS-TAKE-PROFIT     TO AK-TAKE-PROFIT(C4-I1)
104200     MOVE LS-STOP-LOSS       TO AK-STOP-LOSS(C4-I1)
104300     MOVE LS-CURR-POSITION   TO AK-CURR-POSITION(C4-I1)
104400     .
104500 G200-99.
104600     EXIT.
104700
104800******************************************************************
104900* Fehlerbehandlung Kursdatei
105000******************************************************************
105100 Z900-DATEIFEHLER SECTION.
105200 Z900-00.
105300**  ---> holen Daten fuer Fehlertabelle
105400     MOVE 1 TO ERR-STAT OF GEN-ERROR
105500
105600         MOVE ZERO      TO MDNR OF GEN-ERROR
105700         MOVE ZERO      TO TSNR OF GEN-ERROR
105800
105900     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
106000     MOVE "DE"    TO ERROR-KZ   OF GEN-ERROR
106100
106200**  ---> Einstellen in Fehlertabelle
106300     CALL "WSYS022" USING GEN-ERROR
106400     INITIALIZE GEN-ERROR
106500     SET PRG-ABBRUCH TO TRUE
106600     .
106700 Z900-99.
106800     EXIT.
106900
107000******************************************************************
107100* ENDE Source-Programm BKTDRV0O
107200******************************************************************
